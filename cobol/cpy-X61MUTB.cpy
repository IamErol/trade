000100* **++ Unit-of-measure lookup table (WORKING-STORAGE)
000200* Built once from the UNITS file by 2200-LOAD-UNIT-FILE; probed
000300* by 4400-RESOLVE-UNIT-CODE (SEARCH ... VARYING) once per TN VED
000400* entry to turn the free-text unit symbol on the TNVED record
000500* into its numeric unit code for the consolidated listing.
000600 01  X61-UNIT-TABLE.
000700     03  UNIT-TAB-TOTAL          PIC 9(5) COMP VALUE ZERO.
000800     03  FILLER                  PIC X(04).
000900     03  UNIT-TAB-ENTRIES.
001000         05  UNIT-TAB-ENTRY OCCURS 0 TO 2000 TIMES
001100                            DEPENDING ON UNIT-TAB-TOTAL
001200                            INDEXED BY UNIT-TAB-IDX.
001300             10  UNIT-TAB-SYMBOL      PIC X(15).
001400             10  UNIT-TAB-CODE        PIC X(04).
001500             10  UNIT-TAB-CODE-N REDEFINES
001600                 UNIT-TAB-CODE        PIC 9(04).
001700             10  FILLER               PIC X(01).
