000100* **++ TN VED commodity nomenclature entry record
000200* Read sequentially from the TNVED file, one per commodity
000300* code; drives the consolidation main loop in X61C001.
000400 01  X61-TNVED-RECORD.
000500     03  TV-CODE                 PIC X(12).
000600     03  TV-NAME                 PIC X(120).
000700     03  TV-UNIT                 PIC X(15).
