000100* **++ Rate-translation call - output area (was: TLV deblock OUT)
000200 01  X61-RTX-:X:-OUT.
000300     03  RTX-:X:-RESULT.
000400         05  RTX-:X:-RESULT-LEN      PIC 9(3) COMP.
000500         05  RTX-:X:-RESULT-DATA     PIC X(120).
000600     03  RTX-:X:-RC                  PIC 9(02) COMP.
000700         88  RTX-:X:-RC-OK               VALUE 0.
000800         88  RTX-:X:-RC-EMPTY-INPUT      VALUE 1.
000900     03  FILLER                      PIC X(01).
