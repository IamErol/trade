000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     X61C001.
000400* **++ TN VED customs tariff consolidation - main batch driver
000500* Loads the abbreviation glossary, the unit-of-measure catalogue
000600* and the duty-rate table, then reads the TN VED nomenclature
000700* file once, resolving each entry's unit code and duty rate and
000800* writing the consolidated listing, ending with a control totals
000900* report.
001000 AUTHOR.         ALAIMO.
001100 INSTALLATION.   CED SISTEMI INFORMATIVI.
001200 DATE-WRITTEN.   11/22/93.
001300 DATE-COMPILED.
001400 SECURITY.       CED INTERNAL USE ONLY.
001500*
001600*****************************************************************
001700*                       C H A N G E   L O G                     *
001800*****************************************************************
001900* 11/22/93  AL  0000  ORIGINAL PROGRAM - REWORKED FROM THE X60D001
002000*                     TEST-SUITE DRIVER SKELETON FOR TN VED USE.
002100* 01/18/94  RR  0042  ABBREVIATION AND UNIT CATALOGUE LOADS ADDED
002200*                     (STEPS 1-2 OF TARIFF OFFICE SPEC).
002300* 02/09/94  RR  0049  DUTY-RATE TABLE LOAD ADDED, CALLS X61T001
002400*                     ONCE PER RATE RECORD TO TRANSLATE RT-RATE.
002500* 03/02/94  RR  0059  RATE TABLE NOW SORTED AFTER LOAD AND PROBED
002600*                     WITH SEARCH ALL - REPLACES ORIGINAL LINEAR
002700*                     SCAN, TOO SLOW ABOVE 3000 CODES.
002800* 04/14/94  MF  0071  CONSOLIDATION MAIN LOOP AND TNVOUT WRITE
002900*                     ADDED (STEP 4 OF SPEC).
003000* 05/06/94  MF  0075  LONGEST-PREFIX DUTY RATE LOOKUP ADDED -
003100*                     PROBES FULL CODE LENGTH DOWN TO 2 DIGITS.
003200* 07/11/94  MF  0103  UNIT CODE RESOLUTION ADDED (SEARCH VARYING
003300*                     OVER UNIT TABLE, SAME IDIOM AS X60I001 DE
003400*                     LOOKUP).
003500* 09/23/94  GB  0128  CONTROL TOTALS REPORT ADDED (PRTCTL) - WAS
003600*                     DISPLAY ONLY UNTIL NOW, OPS WANTED HARDCOPY.
003700* 02/14/96  GB  0202  RATE-CODE TOKEN BLANK STRIP NOW REMOVES ALL
003800*                     EMBEDDED BLANKS, NOT JUST TRAILING - CODES
003900*                     WERE ARRIVING AS "1234 56 789" FROM RATES.
004000* 12/28/98  PT  0262  Y2K REVIEW - NO DATE FIELDS PROCESSED BY
004100*                     THIS PROGRAM. NO CHANGES REQUIRED. PT/GB.
004200* 06/19/99  PT  0271  TNVED CODE STRIP MADE REENTRANT, SHARED WITH
004300*                     THE RATE-CODE TOKEN STRIP (9200-STRIP-BLANKS).
004400* 04/02/01  MF  0306  MINOR - CONTROL REPORT LINE COUNT ADDED TO
004500*                     RECAP FOR OPERATOR RUN-LOG COMPARISON.
004600* 09/14/01  RR  0311  UNIT MASTER NON-NUMERIC CODE COUNT ADDED TO
004700*                     RECAP - TARIFF OFFICE ASKED FOR VISIBILITY
004800*                     INTO BAD UNITS MASTER ROWS. TICKET 4602.
004900* 04/18/02  RR  0402  PERFORM CALLS RECAST AS PERFORM...THRU...
005000*                     EXIT RANGES WITH GO TO EXIT GUARD CLAUSES
005100*                     ON 4300 AND 2321, MATCHING THE STYLE AL
005200*                     ESTABLISHED IN X61T001 - AUDITOR ASKED WHY
005300*                     THE TWO PROGRAMS DIDN'T READ ALIKE. TICKET
005400*                     4718.
005500* 08/11/03  RR  0415  PARAGRAPH-HEADER AND WORK-AREA COMMENTARY
005600*                     EXPANDED THROUGHOUT AFTER THE SHOP'S CODE
005700*                     REVIEW FLAGGED THIN DOCUMENTATION RELATIVE
005800*                     TO STANDARD - NO PROCESSING LOGIC CHANGED.
005900*                     TICKET 4801.
006000*****************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.    IBM-370.
006400 OBJECT-COMPUTER.    IBM-370.
006500 SPECIAL-NAMES.
006600* C01 DRIVES THE CARRIAGE CONTROL FOR PRT-CONTROL'S ONE
006700* TOP-OF-FORM SKIP IN 5000-PRINT-CONTROL-RPT.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100* SIX LOGICAL FILES - FIVE READ SEQUENTIALLY, ONE (PRT-CONTROL)
007200* WRITTEN SEQUENTIALLY. NO DYNAMIC OR RANDOM ACCESS ANYWHERE.
007300     SELECT ABBRS                     ASSIGN TO ABBRS
007400                                       FILE STATUS ABBRS-FS.
007500     SELECT UNITS                     ASSIGN TO UNITS
007600                                       FILE STATUS UNITS-FS.
007700     SELECT RATES                     ASSIGN TO RATES
007800                                       FILE STATUS RATES-FS.
007900     SELECT TNVED                     ASSIGN TO TNVED
008000                                       FILE STATUS TNVED-FS.
008100     SELECT TNVOUT                    ASSIGN TO TNVOUT
008200                                       FILE STATUS TNVOUT-FS.
008300     SELECT PRT-CONTROL               ASSIGN TO PRTCTL
008400                                       FILE STATUS PRTCTL-FS.
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800*
008900* ABBREVIATION GLOSSARY - STEP 1 INPUT. READ FOR ITS COUNT ONLY,
009000* SEE 2100-LOAD-ABBR-FILE.
009100* RECORD LAYOUT IS COPY X61MABR - AB-ABBR AND AB-FULL, BOTH TEXT.
009200 FD  ABBRS                      RECORDING F.
009300     COPY X61MABR.
009400*
009500* UNIT-OF-MEASURE CATALOGUE - STEP 2 INPUT, TABLED IN FULL.
009600* RECORD LAYOUT IS COPY X61MUNI - UNIT-SYMBOL AND UNIT-CODE.
009700 FD  UNITS                      RECORDING F.
009800     COPY X61MUNI.
009900*
010000* DUTY-RATE MASTER - STEP 3 INPUT. RT-CODES IS A COMMA LIST,
010100* EXPLODED ONE TABLE ROW PER CODE BY 2320-SPLIT-RATE-CODES.
010200* NO COPYBOOK - RT-CODES/RT-RATE ARE DECLARED RIGHT HERE BECAUSE
010300* NO OTHER PROGRAM IN THE SUITE READS THE RATES MASTER DIRECTLY.
010400 FD  RATES                      RECORDING F.
010500 01  RATE-REC-FD.
010600     03  RT-CODES                PIC X(60).
010700     03  RT-RATE                 PIC X(120).
010800*
010900* TN VED NOMENCLATURE - STEP 4 INPUT, ONE PASS, ONE TNVOUT ROW
011000* WRITTEN PER RECORD READ.
011100* RECORD LAYOUT IS COPY X61MTNV - TV-CODE/TV-NAME/TV-UNIT.
011200 FD  TNVED                      RECORDING F.
011300     COPY X61MTNV.
011400*
011500* CONSOLIDATED LISTING - STEP 4 OUTPUT, THE PROGRAM'S REASON
011600* FOR EXISTING.
011700* RECORD LAYOUT IS COPY X61MOUT - OUT-CODE/OUT-NAME/OUT-UCODE/
011800* OUT-RATE, ONE ROW PER TNVED ROW CONSUMED.
011900 FD  TNVOUT                     RECORDING F.
012000     COPY X61MOUT.
012100*
012200* CONTROL TOTALS REPORT - STEP 5 OUTPUT, SYSOUT PRINT FILE.
012300* PRT-LABEL/PRT-VALUE PAIRS ARE WRITTEN ONE AT A TIME BY
012400* 5900-WRITE-CONTROL-LINE, NOT BUILT AS A SINGLE REPORT LINE.
012500 FD  PRT-CONTROL                RECORDING F.
012600 01  PRT-LINE-REC.
012700     03  PRT-LABEL                PIC X(40).
012800     03  PRT-VALUE                PIC ZZZ,ZZ9.
012900     03  FILLER                   PIC X(85).
013000*
013100 WORKING-STORAGE SECTION.
013200*
013300*----------------------------------------------------------------
013400* FILE STATUS GROUP.
013500* CHECKED IMMEDIATELY AFTER EVERY OPEN, READ, WRITE AND CLOSE -
013600* A NON-ZERO VALUE DRIVES THE PROGRAM STRAIGHT TO 9900-RAISE-ERROR.
013700*----------------------------------------------------------------
013800 01  WS-FILE-STATUSES.
013900     03  ABBRS-FS                 PIC XX.
014000         88  ABBRS-OK                 VALUE '00'.
014100         88  ABBRS-EOF                VALUE '10'.
014200     03  UNITS-FS                 PIC XX.
014300         88  UNITS-OK                 VALUE '00'.
014400         88  UNITS-EOF                VALUE '10'.
014500     03  RATES-FS                 PIC XX.
014600         88  RATES-OK                 VALUE '00'.
014700         88  RATES-EOF                VALUE '10'.
014800     03  TNVED-FS                 PIC XX.
014900         88  TNVED-OK                 VALUE '00'.
015000         88  TNVED-EOF                VALUE '10'.
015100     03  TNVOUT-FS                PIC XX.
015200         88  TNVOUT-OK                VALUE '00'.
015300     03  PRTCTL-FS                PIC XX.
015400         88  PRTCTL-OK                VALUE '00'.
015500     03  FILLER                   PIC X(01).
015600*
015700*----------------------------------------------------------------
015800* STANDALONE COUNTERS AND SWITCHES.
015900* ALL DECLARED COMP SO THE CONTROL REPORT ADD-UPS IN 5000 DO NOT
016000* PAY FOR A DISPLAY-TO-BINARY CONVERSION ON EVERY BUMP.
016100*----------------------------------------------------------------
016200* STEP 1 - USABLE ABBRS ROWS COUNTED (NOT TABLED).
016300 77  WS-ABBR-CTR              PIC 9(7) COMP VALUE ZERO.
016400* STEP 2 - ROWS ACCEPTED INTO X61-UNIT-TABLE.
016500 77  WS-UNIT-CTR              PIC 9(7) COMP VALUE ZERO.
016600* STEP 3 - PHYSICAL RATES RECORDS READ.
016700 77  WS-RATE-CTR              PIC 9(7) COMP VALUE ZERO.
016800* STEP 4 - PHYSICAL TNVED RECORDS READ.
016900 77  WS-TNVED-READ-CTR        PIC 9(7) COMP VALUE ZERO.
017000* STEP 4 - TNVED ROWS WITH A BLANK TV-NAME, TALLIED NOT DROPPED.
017100 77  WS-TNVED-SKIP-CTR        PIC 9(7) COMP VALUE ZERO.
017200* STEP 4 - TNVOUT RECORDS WRITTEN.
017300 77  WS-TNVED-WRIT-CTR        PIC 9(7) COMP VALUE ZERO.
017400* STEP 4 - DUTY RATE FOUND BY 4300-LOOKUP-DUTY-RATE.
017500 77  WS-RATE-MATCH-CTR        PIC 9(7) COMP VALUE ZERO.
017600* STEP 4 - DUTY RATE NOT FOUND BY 4300-LOOKUP-DUTY-RATE.
017700 77  WS-RATE-NOMTCH-CTR       PIC 9(7) COMP VALUE ZERO.
017800* STEP 4 - UNIT CODE RESOLVED BY 4400-RESOLVE-UNIT-CODE.
017900 77  WS-UNIT-MATCH-CTR        PIC 9(7) COMP VALUE ZERO.
018000* STEP 4 - UNIT CODE NOT RESOLVED BY 4400-RESOLVE-UNIT-CODE.
018100 77  WS-UNIT-NOMTCH-CTR       PIC 9(7) COMP VALUE ZERO.
018200* PRINT LINES WRITTEN TO PRT-CONTROL - SEE 5900.
018300 77  WS-CTL-LINE-CTR          PIC 9(3) COMP VALUE ZERO.           0306MF
018400* UNITS MASTER ROWS WITH A NON-NUMERIC UNIT CODE.
018500 77  WS-UNIT-BADNUM-CTR       PIC 9(7) COMP VALUE ZERO.           0311RR
018600* STRIPPED LENGTH OF THE CURRENT TNVED HEADING CODE.
018700 77  WS-CODE-LEN              PIC 9(3) COMP VALUE ZERO.
018800* CANDIDATE PREFIX LENGTH, DRIVES THE VARYING PERFORM IN 4300.
018900 77  WS-CAND-LEN              PIC 9(3) COMP VALUE ZERO.
019000* UNSTRING POINTER INTO RT-CODES DURING 2320'S COMMA SPLIT.
019100 77  WS-RC-PTR                PIC 9(3) COMP VALUE ZERO.
019200* TRAILING-BLANK-TRIMMED LENGTH FROM 9100-CALC-TRIM-LEN.
019300 77  WS-TRIM-LEN              PIC 9(3) COMP VALUE ZERO.
019400* EMBEDDED-BLANK-STRIPPED LENGTH FROM 9200-STRIP-BLANKS.
019500 77  WS-STRIP-LEN             PIC 9(3) COMP VALUE ZERO.
019600* FORWARD SCAN INDEX USED BY 9210-STRIP-ONE-CHAR.
019700 77  WS-SCAN-IDX              PIC 9(3) COMP VALUE ZERO.
019800* 'Y'/'N' SWITCH SET BY 4310 WHEN A RATE PROBE HITS.
019900 77  WS-FOUND-SW              PIC X(01)     VALUE 'N'.
020000     88  WS-CODE-FOUND                         VALUE 'Y'.
020100*
020200*----------------------------------------------------------------
020300* IN-MEMORY LOOKUP TABLES (BUILT FROM UNITS AND RATES).
020400* X61MUTB IS THE UNIT-OF-MEASURE TABLE, X61MRAT IS THE DUTY-RATE
020500* TABLE - BOTH ARE BUILT ONCE AND HELD FOR THE WHOLE RUN.
020600*----------------------------------------------------------------
020700 COPY X61MUTB.
020800 COPY X61MRAT.
020900*
021000*----------------------------------------------------------------
021100* TOKEN WORK AREA - ONE COMMA-SEPARATED RATE CODE AT A TIME.
021200* REUSED FOR EACH TOKEN PULLED OFF THE RT-CODES COMMA LIST -
021300* NOT PRESERVED ACROSS CALLS TO 2321-SPLIT-ONE-CODE.
021400*----------------------------------------------------------------
021500 01  WS-TOKEN                 PIC X(60).
021600*
021700*----------------------------------------------------------------
021800* TRIM WORK AREA - REDEFINED CHARACTER-ARRAY VIEW, REENTRANT
021900* TRAILING-BLANK TRIM SHARED BY THE RATE-TEXT LENGTH CALC.
022000* WS-TRIM-LEN (BELOW) MARKS WHERE THE TRAILING BLANKS BEGIN.
022100*----------------------------------------------------------------
022200 01  WS-TRIM-TEXT             PIC X(120).
022300 01  WS-TRIM-CHARS REDEFINES WS-TRIM-TEXT.
022400     05  WS-TRIM-CHAR OCCURS 120 TIMES PIC X(01).
022500*
022600* THE REDEFINES LETS 9110-BACK-SCAN ADDRESS ONE BYTE AT A TIME
022700* (WS-TRIM-CHAR (WS-TRIM-LEN)) WITHOUT A REFERENCE-MODIFIED MOVE.
022800*----------------------------------------------------------------
022900* BLANK-STRIP WORK AREA - REDEFINED CHARACTER-ARRAY VIEW, SHARED
023000* BY THE TNVED CODE STRIP AND THE RATE-CODE TOKEN STRIP.
023100* WS-STRIP-LEN (BELOW) HOLDS THE RESULT LENGTH AFTER 9200 RUNS.
023200*----------------------------------------------------------------
023300 01  WS-STRIP-SRC             PIC X(60).
023400 01  WS-STRIP-CHARS REDEFINES WS-STRIP-SRC.
023500     05  WS-STRIP-CHAR OCCURS 60 TIMES PIC X(01).
023600* SAME REDEFINES IDIOM AS WS-TRIM-CHARS ABOVE, JUST 60 BYTES WIDE
023700 01  WS-STRIP-RESULT          PIC X(60).
023800*
023900*----------------------------------------------------------------
024000* CANDIDATE-CODE WORK AREA - A 12-BYTE, SPACE-PADDED CODE READY
024100* TO COMPARE AGAINST RATE-TAB-CODE. USED BY 2330-STORE-RATE-ENTRY
024200* DURING THE LOAD (DUPLICATE-CODE CHECK) AND AGAIN BY
024300* 4310-PROBE-ONE-LENGTH DURING CONSOLIDATION (PREFIX PROBE) -
024400* THE TWO STEPS NEVER OVERLAP, SO ONE WORK AREA SERVES BOTH.
024500* BOTH STEPS MOVE SPACES TO WS-CAND-CODE FIRST, THEN OVERLAY ONLY
024600*----------------------------------------------------------------
024700 01  WS-CAND-CODE             PIC X(12).
024800*
024900*----------------------------------------------------------------
025000* RATE-TRANSLATION CALL AREAS (SEE X61T001).
025100* SEE X61T001 FOR THE MATCHING RECORD LAYOUT IN THAT PROGRAM.
025200*----------------------------------------------------------------
025300 COPY X61TRXI REPLACING ==:X:== BY ==C==.
025400 COPY X61TRXO REPLACING ==:X:== BY ==C==.
025500*
025600**
025700 PROCEDURE DIVISION.
025800*
025900*----------------------------------------------------------------
026000* MAIN LINE - FOUR LOAD/BUILD STEPS FOLLOWED BY THE ONE-PASS
026100* CONSOLIDATION AND THE CONTROL TOTALS REPORT. STEPS 1-3 MUST
026200* COMPLETE BEFORE STEP 4 STARTS - THE TABLES THEY BUILD ARE
026300* PROBED ONCE PER TNVED RECORD DURING CONSOLIDATION.
026400* THE 0402 CHANGE-LOG ENTRY BELOW EXPLAINS WHY 4300 AND 2321
026500* NOW LOOK MORE LIKE X61T001'S OWN GUARD-CLAUSE STYLE.
026600*----------------------------------------------------------------
026700 0000-CONTROL.                                                    0000AL
026800     DISPLAY ' ****** X61C001 - TN VED CONSOLIDATION START ******'.
026900
027000* STEP 1 - GLOSSARY COUNT ONLY, NO TABLE BUILT.
027100     PERFORM 2100-LOAD-ABBR-FILE THRU 2100-LOAD-ABBR-FILE-EXIT.
027200* STEP 2 - UNIT CATALOGUE TABLED IN FULL.
027300     PERFORM 2200-LOAD-UNIT-FILE THRU 2200-LOAD-UNIT-FILE-EXIT.
027400* STEP 3 - DUTY-RATE TABLE BUILT AND SORTED.
027500     PERFORM 2300-LOAD-RATE-FILE THRU 2300-LOAD-RATE-FILE-EXIT.
027600* STEP 4 - ONE PASS OVER TNVED, ONE ROW OUT PER ROW IN.
027700     PERFORM 4000-CONSOLIDATE THRU 4000-CONSOLIDATE-EXIT.
027800* STEP 5 - CONTROL TOTALS RECAP, WRITTEN LAST OF ALL.
027900     PERFORM 5000-PRINT-CONTROL-RPT THRU 5000-PRINT-CONTROL-RPT-EXIT.
028000
028100     DISPLAY ' ******* X61C001 - TN VED CONSOLIDATION END ********'.
028200     GOBACK.
028300*
028400*----------------------------------------------------------------
028500* STEP 1 - ABBREVIATION GLOSSARY LOAD (CONTROL REPORT COUNT ONLY,
028600* TABLE ITSELF IS NOT CARRIED FORWARD PER TARIFF OFFICE SPEC).
028700* (ABBRS IS READ FOR THE COUNT LINE ON THE CONTROL REPORT ONLY -
028800* SEE 5000-PRINT-CONTROL-RPT. NO ABBREVIATION TABLE IS BUILT.)
028900* ABBRS-FS IS TESTED THE SAME WAY IN 2110 BELOW AS IN EVERY
029000* OTHER READ PARAGRAPH IN THIS PROGRAM.
029100*----------------------------------------------------------------
029200 2100-LOAD-ABBR-FILE.                                             0042RR
029300     OPEN INPUT ABBRS.
029400     IF NOT ABBRS-OK
029500        DISPLAY 'ABBRS FILE OPEN ERROR - FS: ' ABBRS-FS
029600        PERFORM 9900-RAISE-ERROR
029700     END-IF.
029800
029900* PRIMING READ, THEN THE MAIN LOOP RUNS UNTIL ABBRS-EOF IS SET.
030000     PERFORM 2110-READ-ABBR-REC THRU 2110-READ-ABBR-REC-EXIT.
030100     PERFORM 2120-ABBR-LOOP UNTIL ABBRS-EOF.
030200
030300* NO TABLE TO CARRY FORWARD - THE FILE IS CLOSED THE MOMENT THE
030400* COUNT LOOP FINISHES.
030500     CLOSE ABBRS.
030600 2100-LOAD-ABBR-FILE-EXIT.
030700     EXIT.
030800*
030900*----------------------------------------------------------------
031000* SINGLE ABBRS READ WITH AT END / NOT AT END - SHARED BY THE
031100* PRIMING READ IN 2100 AND THE LOOP READ IN 2120.
031200* WS-FILE-STATUSES.ABBRS-FS IS TESTED RIGHT AFTER THE READ -
031300* '10' MEANS EOF, ANYTHING ELSE NON-ZERO IS A HARD ERROR.
031400*----------------------------------------------------------------
031500 2110-READ-ABBR-REC.                                              0042RR
031600     READ ABBRS.
031700     IF NOT ABBRS-OK AND NOT ABBRS-EOF
031800        DISPLAY 'ABBRS FILE READ ERROR - FS: ' ABBRS-FS
031900        PERFORM 9900-RAISE-ERROR
032000     END-IF.
032100 2110-READ-ABBR-REC-EXIT.
032200     EXIT.
032300*
032400*----------------------------------------------------------------
032500* COUNTS EVERY ABBRS ROW WITH BOTH THE ABBREVIATION AND ITS
032600* EXPANSION PRESENT, THEN READS THE NEXT ROW.
032700* WS-ABBR-CTR ONLY COUNTS ROWS WITH BOTH HALVES FILLED IN -
032800* A ONE-SIDED ROW IS SKIPPED, NOT COUNTED, NOT AN ERROR.
032900*----------------------------------------------------------------
033000 2120-ABBR-LOOP.                                                  0042RR
033100     IF AB-ABBR NOT = SPACES AND AB-FULL NOT = SPACES
033200        ADD 1 TO WS-ABBR-CTR
033300     END-IF.
033400     PERFORM 2110-READ-ABBR-REC THRU 2110-READ-ABBR-REC-EXIT.
033500 2120-ABBR-LOOP-EXIT.
033600     EXIT.
033700*
033800*----------------------------------------------------------------
033900* STEP 2 - UNIT-OF-MEASURE CATALOGUE LOAD.
034000* TABLE BUILT INTO WORKING-STORAGE (COPY X61MUTB) AND HELD FOR
034100* THE LIFE OF THE RUN - PROBED ONCE PER TNVED RECORD BELOW BY
034200* 4400-RESOLVE-UNIT-CODE.
034300* UNIT-TAB-TOTAL IS DECLARED COMP IN COPY X61MUTB - SEE THAT
034400* COPYBOOK FOR THE FULL TABLE LAYOUT.
034500*----------------------------------------------------------------
034600 2200-LOAD-UNIT-FILE.                                             0042RR
034700     OPEN INPUT UNITS.
034800     IF NOT UNITS-OK
034900        DISPLAY 'UNITS FILE OPEN ERROR - FS: ' UNITS-FS
035000        PERFORM 9900-RAISE-ERROR
035100     END-IF.
035200
035300* PRIMING READ, THEN THE MAIN LOOP RUNS UNTIL UNITS-EOF IS SET -
035400* SAME SHAPE AS THE ABBRS LOAD ABOVE.
035500     PERFORM 2210-READ-UNIT-REC THRU 2210-READ-UNIT-REC-EXIT.
035600     PERFORM 2230-UNIT-LOOP UNTIL UNITS-EOF.
035700
035800     CLOSE UNITS.
035900 2200-LOAD-UNIT-FILE-EXIT.
036000     EXIT.
036100*
036200*----------------------------------------------------------------
036300* SINGLE UNITS READ WITH AT END / NOT AT END - SHARED BY THE
036400* PRIMING READ IN 2200 AND THE LOOP READ IN 2230.
036500* UNITS-FS IS TESTED THE SAME WAY ABBRS-FS IS TESTED ABOVE.
036600*----------------------------------------------------------------
036700 2210-READ-UNIT-REC.                                              0042RR
036800     READ UNITS.
036900     IF NOT UNITS-OK AND NOT UNITS-EOF
037000        DISPLAY 'UNITS FILE READ ERROR - FS: ' UNITS-FS
037100        PERFORM 9900-RAISE-ERROR
037200     END-IF.
037300 2210-READ-UNIT-REC-EXIT.
037400     EXIT.
037500*
037600*----------------------------------------------------------------
037700* ONE PASS PER UNITS ROW - STORES THE ENTRY, THEN READS THE
037800* NEXT ONE UNTIL EOF.
037900* WS-UNIT-CTR IS BUMPED RIGHT HERE, IMMEDIATELY AFTER THE
038000* PERFORM BELOW - 2220-STORE-UNIT-ENTRY ONLY MAINTAINS
038100* UNIT-TAB-TOTAL AND WS-UNIT-BADNUM-CTR, NEVER THIS COUNTER.
038200*----------------------------------------------------------------
038300 2230-UNIT-LOOP.                                                  0042RR
038400     IF UNIT-NAME NOT = SPACES AND UNIT-SYMBOL NOT = SPACES
038500                          AND UNIT-CODE   NOT = SPACES
038600        PERFORM 2220-STORE-UNIT-ENTRY THRU 2220-STORE-UNIT-ENTRY-EXIT
038700        ADD 1 TO WS-UNIT-CTR
038800     END-IF.
038900     PERFORM 2210-READ-UNIT-REC THRU 2210-READ-UNIT-REC-EXIT.
039000 2230-UNIT-LOOP-EXIT.
039100     EXIT.
039200*
039300*----------------------------------------------------------------
039400* APPENDS ONE ROW TO X61-UNIT-TABLE (COPY X61MUTB). ALSO CHECKS
039500* UNIT-TAB-CODE-N (THE NUMERIC REDEFINITION OF THE CODE) SO A
039600* NON-NUMERIC MASTER ROW IS COUNTED, NOT SILENTLY TABLED.
039700* UNIT-TAB-SYMBOL AND UNIT-TAB-CODE-N ARE BOTH SET FROM THE
039800* SAME INCOMING UNITS ROW - SEE COPY X61MUTB FOR THE REDEFINES.
039900*----------------------------------------------------------------
040000 2220-STORE-UNIT-ENTRY.                                           0042RR
040100     ADD 1 TO UNIT-TAB-TOTAL.
040200     SET UNIT-TAB-IDX TO UNIT-TAB-TOTAL.
040300     MOVE UNIT-SYMBOL TO UNIT-TAB-SYMBOL (UNIT-TAB-IDX).
040400     MOVE UNIT-CODE   TO UNIT-TAB-CODE   (UNIT-TAB-IDX).
040500*    UNIT-CODE COMES STRAIGHT FROM THE UNITS MASTER WITH NO       0311RR
040600*    EDIT ON THE SOURCE SIDE - COUNT ANY ENTRY WHOSE CODE IS      0311RR
040700*    NOT PURELY NUMERIC SO THE CONTROL REPORT FLAGS A BAD         0311RR
040800*    MASTER ROW WITHOUT REJECTING IT FROM THE TABLE.              0311RR
040900     IF UNIT-TAB-CODE-N (UNIT-TAB-IDX) NOT NUMERIC
041000        ADD 1 TO WS-UNIT-BADNUM-CTR
041100     END-IF.
041200 2220-STORE-UNIT-ENTRY-EXIT.
041300     EXIT.
041400*
041500*----------------------------------------------------------------
041600* STEP 3 - DUTY-RATE TABLE LOAD. EACH KEPT RECORD IS TRANSLATED
041700* ONCE (CALL X61T001) THEN ITS COMMA-LIST OF CODES IS EXPLODED,
041800* ONE TABLE ENTRY PER CODE, LATER CODE WINS ON A REPEAT. THE
041900* TABLE IS SORTED IMMEDIATELY AFTER LOAD SO 4300-LOOKUP-DUTY-RATE
042000* CAN PROBE IT WITH SEARCH ALL.
042100* A RECORD WITH A BLANK RT-CODES LIST FALLS THROUGH 2340-RATE-
042200* LOOP WITHOUT CALLING 2320 - IT IS STILL COUNTED IN WS-RATE-CTR.
042300* WS-RATE-NOMTCH-CTR (SEE 4300 BELOW) IS A SEPARATE COUNTER -
042400* IT COUNTS TNVED LOOKUP MISSES, NOT LOAD-TIME REJECTS.
042500*----------------------------------------------------------------
042600 2300-LOAD-RATE-FILE.                                             0049RR
042700     OPEN INPUT RATES.
042800     IF NOT RATES-OK
042900        DISPLAY 'RATES FILE OPEN ERROR - FS: ' RATES-FS
043000        PERFORM 9900-RAISE-ERROR
043100     END-IF.
043200
043300     PERFORM 2310-READ-RATE-REC THRU 2310-READ-RATE-REC-EXIT.
043400     PERFORM 2340-RATE-LOOP UNTIL RATES-EOF.
043500
043600     CLOSE RATES.
043700
043800*    A SORT OF ZERO ROWS ABENDS ON SOME COMPILERS - GUARD IT.
043900     IF RATE-TAB-TOTAL > 0
044000        SORT RATE-TAB-ENTRY ASCENDING KEY RATE-TAB-CODE
044100     END-IF.
044200 2300-LOAD-RATE-FILE-EXIT.
044300     EXIT.
044400*
044500*----------------------------------------------------------------
044600* SINGLE RATES READ WITH AT END / NOT AT END - SHARED BY THE
044700* PRIMING READ IN 2300 AND THE LOOP READ IN 2340.
044800* RATES-FS IS TESTED THE SAME WAY ABBRS-FS AND UNITS-FS ARE.
044900*----------------------------------------------------------------
045000 2310-READ-RATE-REC.                                              0049RR
045100     READ RATES.
045200     IF NOT RATES-OK AND NOT RATES-EOF
045300        DISPLAY 'RATES FILE READ ERROR - FS: ' RATES-FS
045400        PERFORM 9900-RAISE-ERROR
045500     END-IF.
045600 2310-READ-RATE-REC-EXIT.
045700     EXIT.
045800*
045900*----------------------------------------------------------------
046000* SKIPS A RECORD WHOSE RT-CODES LIST IS BLANK, OTHERWISE CALLS
046100* X61T001 ONCE TO TRANSLATE RT-RATE AND EXPLODES THE CODE LIST,
046200* THEN READS THE NEXT RATES ROW UNTIL EOF.
046300* THE CYRILLIC LITERAL COMPARED AGAINST RT-CODES (1:10) IS A
046400* KNOWN BAD-DATA MARKER FROM THE OLD TARIFF FEED - TICKET 0311.
046500*----------------------------------------------------------------
046600 2340-RATE-LOOP.                                                  0049RR
046700     IF RT-CODES NOT = SPACES
046800        AND RT-CODES (1:10) NOT = 'ТИФ ТНнинг'
046900        ADD 1 TO WS-RATE-CTR
047000        PERFORM 2320-SPLIT-RATE-CODES THRU 2320-SPLIT-RATE-CODES-EXIT
047100     END-IF.
047200     PERFORM 2310-READ-RATE-REC THRU 2310-READ-RATE-REC-EXIT.
047300 2340-RATE-LOOP-EXIT.
047400     EXIT.
047500*
047600*----------------------------------------------------------------
047700* UNSTRINGS RT-CODES ON COMMA, UP TO 60 TOKENS, HANDING EACH
047800* ONE TO 2321-SPLIT-ONE-CODE. WS-RC-PTR IS RESET TO 1 BY THE
047900* CALLER (2340) BEFORE THIS PARAGRAPH IS ENTERED.
048000* WS-TOKEN IS CLEARED TO SPACES BEFORE EACH UNSTRING DELIMITED-BY
048100* ENTRY SO A SHORT TOKEN NEVER CARRIES OVER TRAILING GARBAGE.
048200*----------------------------------------------------------------
048300 2320-SPLIT-RATE-CODES.                                           0049RR
048400* TRANSLATE THE RATE TEXT ONCE, BEFORE THE CODE LIST IS EXPLODED
048500* - EVERY CODE SHARING THIS RECORD SHARES THE SAME TRANSLATION.
048600     MOVE SPACES TO WS-TRIM-TEXT.
048700     MOVE RT-RATE TO WS-TRIM-TEXT.
048800     PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT.
048900
049000     MOVE WS-TRIM-LEN TO RTX-C-TEXT-LEN.
049100     MOVE SPACES TO RTX-C-TEXT-DATA.
049200     IF WS-TRIM-LEN > 0
049300        MOVE WS-TRIM-TEXT (1:WS-TRIM-LEN) TO RTX-C-TEXT-DATA
049400     END-IF.
049500
049600     CALL 'X61T001' USING X61-RTX-C-IN X61-RTX-C-OUT.
049700
049800* WS-RC-PTR IS THE UNSTRING POINTER - IT ADVANCES PAST EACH COMMA
049900* AS 2321 IS CALLED; A RECORD WITH FEWER THAN 60 CODES SIMPLY
050000* STOPS TOKENIZING WHEN RT-CODES RUNS OUT OF DELIMITERS.
050100     MOVE 1 TO WS-RC-PTR.
050200     PERFORM 2321-SPLIT-ONE-CODE THRU 2321-SPLIT-ONE-CODE-EXIT
050300        UNTIL WS-RC-PTR > 60.
050400 2320-SPLIT-RATE-CODES-EXIT.
050500     EXIT.
050600*
050700 2321-SPLIT-ONE-CODE.                                             0049RR
050800*    04/18/02  RR  0402  FLATTENED THE NESTED BLANK-TOKEN /
050900*                  ZERO-LENGTH CHECKS INTO TWO GUARD CLAUSES,
051000*                  EACH GO TO-ING STRAIGHT OUT ON A SKIP, THE
051100*                  WAY X61T001 SKIPS AN UNQUALIFYING PHRASE.
051200     MOVE SPACES TO WS-TOKEN.
051300     UNSTRING RT-CODES DELIMITED BY ','
051400              INTO WS-TOKEN
051500              WITH POINTER WS-RC-PTR
051600     END-UNSTRING.
051700
051800     IF WS-TOKEN = SPACES
051900        GO TO 2321-SPLIT-ONE-CODE-EXIT
052000     END-IF.
052100
052200     MOVE SPACES        TO WS-STRIP-SRC
052300     MOVE WS-TOKEN      TO WS-STRIP-SRC
052400     PERFORM 9200-STRIP-BLANKS THRU 9200-STRIP-BLANKS-EXIT.
052500
052600     IF WS-STRIP-LEN = 0
052700        GO TO 2321-SPLIT-ONE-CODE-EXIT
052800     END-IF.
052900     PERFORM 2330-STORE-RATE-ENTRY THRU 2330-STORE-RATE-ENTRY-EXIT.
053000 2321-SPLIT-ONE-CODE-EXIT.
053100     EXIT.
053200*
053300*----------------------------------------------------------------
053400* APPENDS ONE ROW TO X61-RATE-TABLE (COPY X61MRAT) UNLESS THE
053500* CODE IS ALREADY TABLED, IN WHICH CASE THE EXISTING ROW'S RATE
053600* IS OVERWRITTEN - THE LAST CODE IN A COMMA-LIST WINS.
053700* WS-STRIP-LEN OF ZERO AFTER 9200 MEANS THE TOKEN WAS ALL BLANKS
053800* OR ALL EMBEDDED SPACES - EITHER WAY IT IS DROPPED, NOT STORED.
053900*----------------------------------------------------------------
054000 2330-STORE-RATE-ENTRY.                                           0049RR
054100* A REPEATED CODE OVERWRITES THE ENTRY ADDED FOR IT EARLIER IN
054200* THE FILE (LATER RECORD WINS) - SEARCH THE TABLE AS BUILT SO
054300* FAR (STILL UNSORTED AT THIS POINT) BEFORE ADDING A NEW ENTRY.
054400* THE CANDIDATE IS PADDED TO THE FULL 12-BYTE WIDTH FIRST SO THE
054500* COMPARE CANNOT FALSE-MATCH A LONGER CODE SHARING ITS PREFIX.
054600     MOVE SPACES TO WS-CAND-CODE.
054700     IF WS-STRIP-LEN > 0
054800        MOVE WS-STRIP-RESULT (1:WS-STRIP-LEN)
054900                        TO WS-CAND-CODE (1:WS-STRIP-LEN)
055000     END-IF.
055100
055200     MOVE 'N' TO WS-FOUND-SW.
055300     IF RATE-TAB-TOTAL > 0
055400        PERFORM 2331-FIND-EXISTING-CODE THRU 2331-FIND-EXISTING-CODE-EXIT
055500           VARYING RATE-TAB-IDX FROM 1 BY 1
055600           UNTIL RATE-TAB-IDX > RATE-TAB-TOTAL
055700              OR WS-CODE-FOUND
055800     END-IF.
055900
056000     IF NOT WS-CODE-FOUND
056100        ADD 1 TO RATE-TAB-TOTAL
056200        SET RATE-TAB-IDX TO RATE-TAB-TOTAL
056300     END-IF.
056400
056500     MOVE WS-CAND-CODE      TO RATE-TAB-CODE (RATE-TAB-IDX).
056600     MOVE RTX-C-RESULT-DATA TO RATE-TAB-RATE (RATE-TAB-IDX).
056700 2330-STORE-RATE-ENTRY-EXIT.
056800     EXIT.
056900*
057000*----------------------------------------------------------------
057100* LINEAR SCAN, NOT SEARCH ALL - THE TABLE IS STILL BEING BUILT
057200* AND IS NOT YET IN ASCENDING RATE-TAB-CODE ORDER.
057300* CALLED ONCE PER EXPLODED CODE WHILE THE COMMA-LIST IS STILL
057400* BEING WALKED - THE TABLE RARELY HAS MORE THAN A FEW HUNDRED
057500* ROWS AT THIS POINT SO THE LINEAR COST IS ACCEPTABLE.
057600*----------------------------------------------------------------
057700 2331-FIND-EXISTING-CODE.                                         0059RR
057800     IF RATE-TAB-CODE (RATE-TAB-IDX) = WS-CAND-CODE
057900        SET WS-CODE-FOUND TO TRUE
058000     END-IF.
058100 2331-FIND-EXISTING-CODE-EXIT.
058200     EXIT.
058300*
058400*----------------------------------------------------------------
058500* STEP 4 - CONSOLIDATION MAIN LOOP.
058600* ONE PASS OF TNVED, ONE TNVOUT RECORD WRITTEN PER KEPT ENTRY.
058700* NO ENTRY IS EVER DROPPED - AN UNMATCHED RATE OR UNIT CODE
058800* GOES OUT BLANK, IT DOES NOT ABORT THE RUN.
058900* LATER CODE IN THE FEED WINS ON A DUPLICATE RT-CODES ENTRY -
059000* THIS MATCHES THE TARIFF OFFICE'S OWN LAST-ONE-WINS CONVENTION.
059100*----------------------------------------------------------------
059200 4000-CONSOLIDATE.                                                0071MF
059300     OPEN INPUT TNVED.
059400     IF NOT TNVED-OK
059500        DISPLAY 'TNVED FILE OPEN ERROR - FS: ' TNVED-FS
059600        PERFORM 9900-RAISE-ERROR
059700     END-IF.
059800
059900     OPEN OUTPUT TNVOUT.
060000     IF NOT TNVOUT-OK
060100        DISPLAY 'TNVOUT FILE OPEN ERROR - FS: ' TNVOUT-FS
060200        PERFORM 9900-RAISE-ERROR
060300     END-IF.
060400
060500*    HEADING GOES OUT ONCE, BEFORE THE FIRST DETAIL LINE.
060600     PERFORM 3000-WRITE-OUT-HEADING THRU 3000-WRITE-OUT-HEADING-EXIT.
060700
060800*    PRIMING READ, THEN THE MAIN LOOP RUNS TO TNVED-EOF.
060900     PERFORM 4100-READ-TNVED-REC THRU 4100-READ-TNVED-REC-EXIT.
061000     PERFORM 4150-TNVED-LOOP UNTIL TNVED-EOF.
061100
061200     CLOSE TNVED.
061300     CLOSE TNVOUT.
061400 4000-CONSOLIDATE-EXIT.
061500     EXIT.
061600*
061700*----------------------------------------------------------------
061800* SINGLE TNVED READ WITH AT END / NOT AT END - SHARED BY THE
061900* PRIMING READ IN 4000 AND THE LOOP READ IN 4150.
062000* TNVED-FS IS TESTED THE SAME WAY THE OTHER FOUR INPUT FILE
062100* STATUS FIELDS ARE TESTED.
062200*----------------------------------------------------------------
062300 4100-READ-TNVED-REC.                                             0071MF
062400     READ TNVED.
062500     IF NOT TNVED-OK AND NOT TNVED-EOF
062600        DISPLAY 'TNVED FILE READ ERROR - FS: ' TNVED-FS
062700        PERFORM 9900-RAISE-ERROR
062800     END-IF.
062900 4100-READ-TNVED-REC-EXIT.
063000     EXIT.
063100*
063200*----------------------------------------------------------------
063300* ONE TNVED RECORD PER ITERATION - STRIP, LOOKUP RATE, RESOLVE
063400* UNIT, BUILD AND WRITE OUT-REC, THEN READ THE NEXT ONE.
063500* THIS IS THE ONLY PARAGRAPH THAT TOUCHES ALL THREE LOOKUP
063600* TABLES (ABBRS, UNITS, RATES) FOR A GIVEN TNVED ROW.
063700*----------------------------------------------------------------
063800 4150-TNVED-LOOP.                                                 0071MF
063900     ADD 1 TO WS-TNVED-READ-CTR.
064000     PERFORM 4200-STRIP-TNVED-CODE THRU 4200-STRIP-TNVED-CODE-EXIT.
064100*    A BLANK-NAME ROW IS COUNTED IN WS-TNVED-SKIP-CTR AND
064200*    NOTHING ELSE HAPPENS TO IT - NO LOOKUP, NO OUT-REC WRITE.
064300     IF TV-NAME = SPACES
064400        ADD 1 TO WS-TNVED-SKIP-CTR
064500     ELSE
064600        PERFORM 4300-LOOKUP-DUTY-RATE THRU 4300-LOOKUP-DUTY-RATE-EXIT
064700        PERFORM 4400-RESOLVE-UNIT-CODE THRU 4400-RESOLVE-UNIT-CODE-EXIT
064800        PERFORM 4500-BUILD-OUT-RECORD THRU 4500-BUILD-OUT-RECORD-EXIT
064900        PERFORM 4600-WRITE-OUT-RECORD THRU 4600-WRITE-OUT-RECORD-EXIT
065000     END-IF.
065100     PERFORM 4100-READ-TNVED-REC THRU 4100-READ-TNVED-REC-EXIT.
065200 4150-TNVED-LOOP-EXIT.
065300     EXIT.
065400*
065500*----------------------------------------------------------------
065600* REMOVES EMBEDDED BLANKS FROM THE TNVED HEADING CODE BEFORE IT
065700* IS PROBED AGAINST THE RATE TABLE - SAME REENTRANT ROUTINE
065800* (9200) USED ON THE RATE-CODE TOKENS DURING TABLE LOAD.
065900* WS-STRIP-SRC IS CLEARED TO SPACES FIRST SO A SHORT TV-CODE
066000* NEVER CARRIES OVER A PRIOR ITERATION'S TRAILING CHARACTERS.
066100*----------------------------------------------------------------
066200 4200-STRIP-TNVED-CODE.                                           0271PT
066300* TV-CODE IS OVERWRITTEN IN PLACE WITH ITS OWN STRIPPED VALUE -
066400* WS-CODE-LEN CARRIES THE NEW LENGTH FORWARD TO 4300 BELOW.
066500     MOVE SPACES  TO WS-STRIP-SRC.
066600     MOVE TV-CODE TO WS-STRIP-SRC.
066700     PERFORM 9200-STRIP-BLANKS THRU 9200-STRIP-BLANKS-EXIT.
066800     MOVE SPACES  TO TV-CODE.
066900     IF WS-STRIP-LEN > 0
067000        MOVE WS-STRIP-RESULT (1:WS-STRIP-LEN)
067100                        TO TV-CODE (1:WS-STRIP-LEN)
067200     END-IF.
067300     MOVE WS-STRIP-LEN TO WS-CODE-LEN.
067400 4200-STRIP-TNVED-CODE-EXIT.
067500     EXIT.
067600*
067700*----------------------------------------------------------------
067800* LONGEST-PREFIX DUTY-RATE LOOKUP - PROBE FROM THE FULL STRIPPED
067900* CODE LENGTH DOWN TO 2 DIGITS, ONE SEARCH ALL PER LENGTH, STOP
068000* AT THE FIRST MATCH (THE LONGEST ONE).
068100* NOTHING SHORTER THAN A 2-DIGIT PREFIX IS EVER TRIED - THE
068200* TARIFF OFFICE'S SHORTEST REAL HEADING IS TWO DIGITS.
068300* WS-RATE-NOMTCH-CTR IS BUMPED ON A TOTAL MISS - SEE THE
068400* CONTROL REPORT LINE 'TNVED ROWS WITH NO RATE MATCH'.
068500*----------------------------------------------------------------
068600 4300-LOOKUP-DUTY-RATE.                                           0075MF
068700*    04/18/02  RR  0402  RECAST AS A GUARD-CLAUSE PARAGRAPH SO A
068800*                  SHORT/UNTABLED CODE SKIPS THE PROBE LOOP AND
068900*                  FALLS STRAIGHT THROUGH TO THE NOMATCH TALLY,
069000*                  MATCHING THE X61T001 STYLE OF EARLY GO TO
069100*                  EXITS RATHER THAN A WRAPPING IF-BLOCK.
069200     MOVE SPACES TO OUT-RATE.
069300     MOVE 'N' TO WS-FOUND-SW.
069400
069500     IF WS-CODE-LEN < 2 OR RATE-TAB-TOTAL = 0
069600        ADD 1 TO WS-RATE-NOMTCH-CTR
069700        GO TO 4300-LOOKUP-DUTY-RATE-EXIT
069800     END-IF.
069900
070000* WS-CAND-LEN COUNTS DOWN FROM THE FULL STRIPPED CODE LENGTH TO
070100* 2 - THE FIRST LENGTH THAT PROBES A MATCH WINS, SO A LONGER
070200* CODE ALWAYS BEATS A SHORTER PREFIX OF THE SAME CODE.
070300     PERFORM 4310-PROBE-ONE-LENGTH THRU 4310-PROBE-ONE-LENGTH-EXIT
070400        VARYING WS-CAND-LEN FROM WS-CODE-LEN BY -1
070500        UNTIL WS-CAND-LEN < 2 OR WS-CODE-FOUND.
070600
070700* WS-FOUND-SW WAS RESET TO 'N' AT THE TOP OF THIS PARAGRAPH AND
070800* IS ONLY EVER SET TO 'Y' INSIDE 4310, NEVER CLEARED BACK.
070900     IF WS-CODE-FOUND
071000        ADD 1 TO WS-RATE-MATCH-CTR
071100     ELSE
071200        ADD 1 TO WS-RATE-NOMTCH-CTR
071300     END-IF.
071400 4300-LOOKUP-DUTY-RATE-EXIT.
071500     EXIT.
071600*
071700*----------------------------------------------------------------
071800* ONE SEARCH ALL AT THE CURRENT CANDIDATE LENGTH (WS-CAND-LEN),
071900* CALLED ONCE PER LENGTH BY THE VARYING PERFORM IN 4300 ABOVE.
072000* WS-CODE-FOUND IS SET BY THE SEARCH ALL'S WHEN CLAUSE -
072100* TESTED BY THE VARYING PERFORM'S UNTIL IN 4300 ABOVE.
072200*----------------------------------------------------------------
072300 4310-PROBE-ONE-LENGTH.                                           0075MF
072400     MOVE SPACES TO WS-CAND-CODE.
072500     MOVE TV-CODE (1:WS-CAND-LEN) TO WS-CAND-CODE (1:WS-CAND-LEN).
072600
072700     SEARCH ALL RATE-TAB-ENTRY
072800        AT END
072900           CONTINUE
073000        WHEN RATE-TAB-CODE (RATE-TAB-IDX) = WS-CAND-CODE
073100           SET WS-CODE-FOUND TO TRUE
073200           MOVE RATE-TAB-RATE (RATE-TAB-IDX) TO OUT-RATE
073300     END-SEARCH.
073400 4310-PROBE-ONE-LENGTH-EXIT.
073500     EXIT.
073600*
073700*----------------------------------------------------------------
073800* UNIT CODE RESOLUTION - LINEAR SEARCH, SAME IDIOM AS THE X60I001
073900* DATA-ELEMENT LOOKUP (SEARCH ... VARYING ... AT END / WHEN).
074000* A BLANK OR UNMATCHED SYMBOL SIMPLY FALLS THROUGH TO A BLANK
074100* OUT-UCODE - NEITHER CASE IS TREATED AS AN ERROR.
074200* TABLE IS NOT SORTED (UNLIKE THE RATE TABLE) - UNIT COUNTS ARE
074300* SMALL ENOUGH (UNDER 2000 ROWS) THAT A LINEAR SCAN IS FAST
074400* ENOUGH FOR ONE PASS PER TNVED RECORD.
074500* WS-UNIT-NOMTCH-CTR (SEE THE CONTROL REPORT) IS BUMPED ON A
074600* BLANK OR UNMATCHED SYMBOL - NOT TREATED AS A HARD ERROR.
074700*----------------------------------------------------------------
074800 4400-RESOLVE-UNIT-CODE.                                          0103MF
074900     MOVE SPACES TO OUT-UCODE.
075000
075100     IF UNIT-TAB-TOTAL > 0
075200        SET UNIT-TAB-IDX TO 1
075300        SEARCH UNIT-TAB-ENTRY VARYING UNIT-TAB-IDX
075400           AT END
075500              ADD 1 TO WS-UNIT-NOMTCH-CTR
075600           WHEN UNIT-TAB-SYMBOL (UNIT-TAB-IDX) = TV-UNIT
075700              MOVE UNIT-TAB-CODE (UNIT-TAB-IDX) TO OUT-UCODE
075800              ADD 1 TO WS-UNIT-MATCH-CTR
075900        END-SEARCH
076000     ELSE
076100        ADD 1 TO WS-UNIT-NOMTCH-CTR
076200     END-IF.
076300 4400-RESOLVE-UNIT-CODE-EXIT.
076400     EXIT.
076500*
076600*----------------------------------------------------------------
076700* MOVES THE TRANSLATED-VALUE FIELDS (TV-CODE / TV-NAME / TV-UNIT)
076800* INTO THE TNVOUT RECORD. OUT-UCODE AND OUT-RATE WERE ALREADY SET
076900* BY 4300 AND 4400 EARLIER IN THIS ITERATION OF 4150.
077000* OUT-CODE, OUT-NAME AND OUT-UNIT SHARE THE SAME PIC CLAUSES AS
077100* THE MATCHING TV- FIELDS IN COPY X61TRXO.
077200*----------------------------------------------------------------
077300 4500-BUILD-OUT-RECORD.                                           0071MF
077400     MOVE TV-CODE   TO OUT-CODE.
077500     MOVE TV-NAME   TO OUT-NAME.
077600     MOVE TV-UNIT   TO OUT-UNIT.
077700* OUT-UCODE AND OUT-RATE ALREADY SET BY 4300/4400 ABOVE.
077800 4500-BUILD-OUT-RECORD-EXIT.
077900     EXIT.
078000*
078100*----------------------------------------------------------------
078200* SINGLE TNVOUT WRITE WITH A FILE-STATUS CHECK - ONE ROW PER
078300* TNVED RECORD, NO SUPPRESSION OF ANY KIND.
078400* TNVOUT-FS IS TESTED THE SAME WAY THE INPUT FILE STATUS
078500* FIELDS ARE TESTED - A NON-ZERO VALUE IS STILL FATAL ON WRITE.
078600*----------------------------------------------------------------
078700 4600-WRITE-OUT-RECORD.                                           0071MF
078800     WRITE X61-OUT-RECORD.
078900     IF NOT TNVOUT-OK
079000        DISPLAY 'TNVOUT FILE WRITE ERROR - FS: ' TNVOUT-FS
079100        PERFORM 9900-RAISE-ERROR
079200     END-IF.
079300     ADD 1 TO WS-TNVED-WRIT-CTR.
079400 4600-WRITE-OUT-RECORD-EXIT.
079500     EXIT.
079600*
079700*----------------------------------------------------------------
079800* REPORT HEADING - BUILT DIRECTLY INTO THE TNVOUT RECORD AREA SO
079900* THE COLUMN BOUNDARIES BELOW LINE UP UNDER IT.
080000* HEADING IS WRITTEN EXACTLY ONCE, AHEAD OF THE MAIN LOOP -
080100* THERE IS NO PAGE-BREAK / MULTIPLE-HEADING LOGIC IN THIS RUN.
080200* NO COLUMN-HEADING UNDERLINE IS PRINTED - THE TARIFF OFFICE'S
080300* OWN SPEC SHOWS ONLY THE ONE HEADING LINE.
080400*----------------------------------------------------------------
080500 3000-WRITE-OUT-HEADING.                                          0071MF
080600* HEADING CAPTIONS ARE LITERALS MATCHING THE TARIFF OFFICE'S OWN
080700* COLUMN NAMES - THE SAME FIVE OUT- FIELDS CARRY DETAIL BELOW.
080800     MOVE SPACES               TO X61-OUT-RECORD.
080900     MOVE 'Код ТН ВЭД'         TO OUT-CODE.
081000     MOVE 'Наименование позиции' TO OUT-NAME.
081100     MOVE 'Доп. ед. изм.'      TO OUT-UNIT.
081200     MOVE 'Код ед. изм.'       TO OUT-UCODE.
081300     MOVE 'Ставка пошлины'     TO OUT-RATE.
081400     WRITE X61-OUT-RECORD.
081500     IF NOT TNVOUT-OK
081600        DISPLAY 'TNVOUT FILE WRITE ERROR - FS: ' TNVOUT-FS
081700        PERFORM 9900-RAISE-ERROR
081800     END-IF.
081900 3000-WRITE-OUT-HEADING-EXIT.
082000     EXIT.
082100*
082200*----------------------------------------------------------------
082300* STEP 5 - CONTROL TOTALS REPORT.
082400* WRITTEN AFTER TNVED AND TNVOUT ARE BOTH CLOSED SO THE COUNTS
082500* REFLECT THE COMPLETE RUN, NOT A PARTIAL ONE.
082600* PRT-CONTROL IS SYSOUT - OPERATOR STAPLES IT TO THE RUN LOG.
082700* PRT-LABEL AND PRT-VALUE ARE BOTH CLEARED TO SPACES BY
082800* 5900-WRITE-CONTROL-LINE BEFORE THE NEXT LABEL IS MOVED IN.
082900*----------------------------------------------------------------
083000 5000-PRINT-CONTROL-RPT.                                          0128GB
083100     OPEN OUTPUT PRT-CONTROL.
083200     IF NOT PRTCTL-OK
083300        DISPLAY 'PRTCTL FILE OPEN ERROR - FS: ' PRTCTL-FS
083400        PERFORM 9900-RAISE-ERROR
083500     END-IF.
083600
083700     MOVE SPACES TO PRT-LINE-REC.
083800     MOVE 'TN VED CONSOLIDATION - CONTROL TOTALS' TO PRT-LABEL.
083900     WRITE PRT-LINE-REC AFTER ADVANCING TOP-OF-FORM.
084000
084100* COUNT ONLY - GLOSSARY IS NOT CARRIED PAST STEP 1.
084200     MOVE 'ABBREVIATIONS LOADED'           TO PRT-LABEL.
084300     MOVE WS-ABBR-CTR                      TO PRT-VALUE.
084400     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
084500
084600* ROWS ACCEPTED INTO X61-UNIT-TABLE (COPY X61MUTB).
084700     MOVE 'UNIT CODES LOADED'              TO PRT-LABEL.
084800     MOVE WS-UNIT-CTR                      TO PRT-VALUE.
084900     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
085000
085100* EXPLODED ROWS IN X61-RATE-TABLE, NOT RATES RECORDS READ.
085200     MOVE 'RATE CODES LOADED'              TO PRT-LABEL.
085300     MOVE RATE-TAB-TOTAL                   TO PRT-VALUE.
085400     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
085500
085600* PHYSICAL RATES RECORDS, BEFORE THE COMMA-LIST EXPLODES.
085700     MOVE 'RATE RECORDS READ'              TO PRT-LABEL.
085800     MOVE WS-RATE-CTR                      TO PRT-VALUE.
085900     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
086000
086100* TOTAL PHYSICAL TNVED RECORDS SEEN THIS RUN.
086200     MOVE 'TN VED RECORDS READ'            TO PRT-LABEL.
086300     MOVE WS-TNVED-READ-CTR                TO PRT-VALUE.
086400     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
086500
086600* A BLANK-NAME ROW GETS NO OUT-REC WRITTEN, ONLY COUNTED HERE -
086700     MOVE 'TN VED RECORDS SKIPPED - BLANK NAME' TO PRT-LABEL.
086800     MOVE WS-TNVED-SKIP-CTR                TO PRT-VALUE.
086900     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
087000
087100* SHOULD EQUAL RECORDS READ MINUS RECORDS SKIPPED ABOVE.
087200     MOVE 'TN VED RECORDS WRITTEN'         TO PRT-LABEL.
087300     MOVE WS-TNVED-WRIT-CTR                TO PRT-VALUE.
087400     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
087500
087600* LONGEST-PREFIX HIT IN 4300-LOOKUP-DUTY-RATE.
087700     MOVE 'DUTY RATES MATCHED'             TO PRT-LABEL.
087800     MOVE WS-RATE-MATCH-CTR                TO PRT-VALUE.
087900     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
088000
088100* NO PREFIX OF ANY LENGTH MATCHED THE RATE TABLE.
088200     MOVE 'DUTY RATES NOT FOUND'           TO PRT-LABEL.
088300     MOVE WS-RATE-NOMTCH-CTR               TO PRT-VALUE.
088400     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
088500
088600* SYMBOL MATCHED A ROW IN X61-UNIT-TABLE.
088700     MOVE 'UNIT CODES RESOLVED'            TO PRT-LABEL.
088800     MOVE WS-UNIT-MATCH-CTR                TO PRT-VALUE.
088900     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
089000
089100* BLANK OR UNMATCHED SYMBOL - OUT-UCODE WENT OUT BLANK.
089200     MOVE 'UNIT CODES NOT FOUND'           TO PRT-LABEL.
089300     MOVE WS-UNIT-NOMTCH-CTR               TO PRT-VALUE.
089400     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-EXIT.
089500
089600* SELF-COUNT - HOW MANY LABEL/VALUE LINES THIS PARAGRAPH ITSELF
089700* HAS WRITTEN, INCLUDING THIS RECAP LINE.
089800     MOVE 'CONTROL REPORT LINES WRITTEN'   TO PRT-LABEL.            0306MF
089900     MOVE WS-CTL-LINE-CTR                  TO PRT-VALUE.            0306MF
090000     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-
090100-        EXIT.                                                    0306MF
090200
090300* UNIT-TAB-CODE-N NUMERIC TEST FAILED IN 2220-STORE-UNIT-ENTRY -
090400* THE ROW WAS STILL TABLED, JUST FLAGGED HERE FOR VISIBILITY.
090500     MOVE 'UNIT CODES NON-NUMERIC ON MASTER' TO PRT-LABEL.          0311RR
090600     MOVE WS-UNIT-BADNUM-CTR                TO PRT-VALUE.          0311RR
090700     PERFORM 5900-WRITE-CONTROL-LINE THRU 5900-WRITE-CONTROL-LINE-
090800-        EXIT.                                                    0311RR
090900
091000     CLOSE PRT-CONTROL.
091100 5000-PRINT-CONTROL-RPT-EXIT.
091200     EXIT.
091300*
091400*----------------------------------------------------------------
091500* WRITES ONE LABEL/VALUE LINE TO PRT-CONTROL AND BUMPS THE LINE
091600* COUNT (WS-CTL-LINE-CTR) FOR THE RECAP LINE PRINTED LAST.
091700* CALLED WITH PRT-LABEL AND PRT-VALUE ALREADY MOVED BY THE
091800* CALLER - THIS PARAGRAPH ONLY WRITES AND COUNTS.
091900*----------------------------------------------------------------
092000 5900-WRITE-CONTROL-LINE.                                         0128GB
092100     WRITE PRT-LINE-REC AFTER ADVANCING 1 LINE.
092200     IF NOT PRTCTL-OK
092300        DISPLAY 'PRTCTL FILE WRITE ERROR - FS: ' PRTCTL-FS
092400        PERFORM 9900-RAISE-ERROR
092500     END-IF.
092600     ADD 1 TO WS-CTL-LINE-CTR.                                      0306MF
092700     MOVE SPACES TO PRT-LINE-REC.
092800 5900-WRITE-CONTROL-LINE-EXIT.
092900     EXIT.
093000*
093100*----------------------------------------------------------------
093200* REENTRANT TRAILING-BLANK TRIM (SAME IDIOM AS X61T001).
093300* IN: WS-TRIM-TEXT.  OUT: WS-TRIM-LEN.
093400* WORKS RIGHT TO LEFT, ONE CHARACTER PER PERFORM OF 9110 -
093500* STOPS ON THE FIRST NON-BLANK OR WHEN THE FIELD GOES EMPTY.
093600* SHARED BY BOTH THE RATE-TEXT TRIM (WS-TRIM-TEXT) AND ANY
093700* FUTURE CALLER THAT NEEDS A TRAILING-BLANK LENGTH.
093800*----------------------------------------------------------------
093900 9100-CALC-TRIM-LEN.
094000* STARTS AT THE FULL 120-BYTE WIDTH OF WS-TRIM-TEXT AND WALKS
094100* BACKWARD ONE BYTE PER CALL OF 9110 UNTIL A NON-BLANK IS SEEN.
094200     MOVE 120 TO WS-TRIM-LEN.
094300     PERFORM 9110-BACK-SCAN THRU 9110-BACK-SCAN-EXIT
094400        UNTIL WS-TRIM-LEN = 0
094500           OR WS-TRIM-CHAR (WS-TRIM-LEN) NOT = SPACE.
094600 9100-CALC-TRIM-LEN-EXIT.
094700     EXIT.
094800*
094900*----------------------------------------------------------------
095000* ONE CHARACTER TEST PER CALL, WALKING WS-TRIM-LEN BACKWARD -
095100* IDENTICAL LOGIC TO X61T001'S OWN 9110 PARAGRAPH.
095200* SHARED BY BOTH THE RATE-TEXT TRIM (WS-TRIM-TEXT) AND THE
095300* GENERAL-PURPOSE BLANK STRIP (WS-STRIP-SRC).
095400*----------------------------------------------------------------
095500 9110-BACK-SCAN.
095600     SUBTRACT 1 FROM WS-TRIM-LEN.
095700 9110-BACK-SCAN-EXIT.
095800     EXIT.
095900*
096000*----------------------------------------------------------------
096100* REMOVE ALL EMBEDDED BLANKS FROM WS-STRIP-SRC (60 BYTES),
096200* LEFT-COMPACTING THE SURVIVING CHARACTERS INTO WS-STRIP-RESULT.
096300* OUT: WS-STRIP-LEN.  SHARED BY THE TNVED CODE STRIP AND THE
096400* RATE-CODE TOKEN STRIP.
096500* WORKS LEFT TO RIGHT, ONE CHARACTER PER PERFORM OF 9210 -
096600* BLANKS ARE DROPPED, EVERYTHING ELSE IS LEFT-COMPACTED.
096700* WS-STRIP-RESULT AND WS-STRIP-LEN ARE BOTH SET HERE - NEITHER
096800* IS TOUCHED BY 9100-CALC-TRIM-LEN OR ITS 9110 SUBORDINATE.
096900*----------------------------------------------------------------
097000 9200-STRIP-BLANKS.                                               0202GB
097100     MOVE SPACES TO WS-STRIP-RESULT.
097200     MOVE ZERO   TO WS-STRIP-LEN.
097300     PERFORM 9210-STRIP-ONE-CHAR THRU 9210-STRIP-ONE-CHAR-EXIT
097400        VARYING WS-SCAN-IDX FROM 1 BY 1
097500        UNTIL WS-SCAN-IDX > 60.
097600 9200-STRIP-BLANKS-EXIT.
097700     EXIT.
097800*
097900*----------------------------------------------------------------
098000* ONE CHARACTER TEST PER CALL, WALKING WS-SCAN-IDX FORWARD -
098100* IDENTICAL LOGIC TO X61T001'S OWN 9210 PARAGRAPH.
098200* SHARED THE SAME WAY 9110-BACK-SCAN IS SHARED, JUST WALKING
098300* THE OPPOSITE DIRECTION.
098400*----------------------------------------------------------------
098500 9210-STRIP-ONE-CHAR.                                             0202GB
098600     IF WS-STRIP-CHAR (WS-SCAN-IDX) NOT = SPACE
098700        ADD 1 TO WS-STRIP-LEN
098800        MOVE WS-STRIP-CHAR (WS-SCAN-IDX)
098900                        TO WS-STRIP-RESULT (WS-STRIP-LEN:1)
099000     END-IF.
099100 9210-STRIP-ONE-CHAR-EXIT.
099200     EXIT.
099300*
099400*----------------------------------------------------------------
099500* COMMON FATAL-ERROR EXIT - SETS RETURN-CODE 8 AND ENDS THE RUN.
099600* THIS PARAGRAPH NEVER RETURNS, SO IT HAS NO -EXIT PARAGRAPH AND
099700* IS ALWAYS INVOKED WITH A BARE PERFORM, NOT PERFORM...THRU.
099800* THE RETURN-CODE OF 8 MATCHES THE JCL STEP-ABEND THRESHOLD
099900* USED BY EVERY BATCH JOB IN THIS SUITE - SEE THE RUN JCL.
100000*----------------------------------------------------------------
100100 9900-RAISE-ERROR.
100200     MOVE 8 TO RETURN-CODE.
100300     GOBACK.
