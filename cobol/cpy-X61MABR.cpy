000100* **++ Abbreviation table record - customs tariff glossary
000200* Loaded once per run; count feeds the control report only.
000300 01  X61-ABBR-RECORD.
000400     03  AB-ABBR                PIC X(30).
000500     03  AB-FULL                PIC X(120).
