000100* **++ Consolidated TN VED listing record (TNVOUT)
000200* One row per kept TN VED entry, built by 4500-BUILD-OUT-RECORD
000300* and written by 4600-WRITE-OUT-RECORD; the heading row uses
000400* this same 01 so the column boundaries line up underneath it.
000500 01  X61-OUT-RECORD.
000600     03  OUT-CODE                PIC X(12).
000700     03  OUT-NAME                PIC X(120).
000800     03  OUT-UNIT                PIC X(15).
000900     03  OUT-UCODE               PIC X(04).
001000     03  OUT-RATE                PIC X(120).
