000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X61T001.
000300* **++ Duty-rate description translator (Uzbek -> Russian)
000400* Called once per RATES record by 2300-LOAD-RATE-FILE in
000500* X61C001 while the in-memory rate table is being built.
000600* THE TARIFF OFFICE SUPPLIES RATE TEXT IN UZBEK; THE CUSTOMS
000700* DECLARATION AND THE PRINTED CONTROL REPORT BOTH NEED IT IN
000800* RUSSIAN, WHICH IS WHY THIS TRANSLATOR EXISTS AS A SEPARATE
000900* CALLED SUBPROGRAM RATHER THAN INLINE CODE IN X61C001 ITSELF.
001000 AUTHOR.         V RUSSO.
001100 INSTALLATION.   CED SISTEMI INFORMATIVI.
001200 DATE-WRITTEN.   12/04/93.
001300 DATE-COMPILED.
001400 SECURITY.       CED INTERNAL USE ONLY.
001500*
001600*****************************************************************
001700*                       C H A N G E   L O G                     *
001800*****************************************************************
001900* 12/04/93  RR  0000  ORIGINAL PROGRAM - RULES 1 THRU 3 ONLY.
002000* 01/18/94  RR  0041  ADDED "NOT LESS THAN" CONSTRUCTION (RULE 4)
002100*                     PER TARIFF OFFICE SPEC.
002200* 03/02/94  RR  0058  ADDED SIX-ENTRY UNIT PHRASE TABLE FOR
002300*                     RULE 4, REPLACES SINGLE HARDCODED PHRASE.
002400* 07/11/94  MF  0102  ADDITIVE RATE CONSTRUCTION (RULE 5) ADDED -
002500*                     "KG + PIECE" COMBINED RATES NOW TRANSLATE.
002600* 11/29/94  MF  0119  FIX: TRAILING ASTERISKS ON ADDITIVE RATES
002700*                     WERE BEING DROPPED. RICH. 4471.
002800* 05/06/95  GB  0164  CUB.SM. UNIT SUBSTITUTION ADDED TO RULE 5
002900*                     PER CUSTOMS OFFICE MEMO 95/03.
003000* 02/14/96  GB  0201  RULE 4 FALLBACK (HAR BIR -> ZA) ADDED FOR
003100*                     DESCRIPTIONS NOT IN THE SIX-PHRASE TABLE.
003200* 09/03/97  PT  0233  GENERIC "LEKIN ... DAN KAM EMAS" FORM ADDED
003300*                     AS SECOND ATTEMPT INSIDE RULE 4.
003400* 12/28/98  PT  0261  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003500*                     NO CHANGES REQUIRED. SIGNED OFF PT/GB.
003600* 06/19/99  PT  0270  PURE NUMERIC / ASTERISK PASS-THROUGH RULE
003700*                     TIGHTENED TO REQUIRE A TRAILING ASTERISK.
003800* 04/02/01  MF  0305  MINOR - TRIM ROUTINE MADE REENTRANT FOR USE
003900*                     BY BOTH RULE 4 AND RULE 5 PARAGRAPHS.
004000* 09/14/01  RR  0306  RULE 4 REQ.0233/0201 ATTEMPTS WERE NESTED
004100*                     INSIDE THE REQ.0058 SUFFIX TEST AND COULD
004200*                     NEVER FIRE. RESTRUCTURED AS THREE PLAIN
004300*                     SEQUENTIAL ATTEMPTS. TARIFF OFFICE TICKET
004400*                     4602.
004500* 08/11/03  RR  0415  PARAGRAPH-HEADER AND WORK-AREA COMMENTARY
004600*                     EXPANDED THROUGHOUT AFTER THE SHOP'S CODE
004700*                     REVIEW FLAGGED THIN DOCUMENTATION RELATIVE
004800*                     TO STANDARD - NO PROCESSING LOGIC CHANGED.
004900*                     TICKET 4801. SAME PASS AS X61C001.
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.    IBM-370.
005400 OBJECT-COMPUTER.    IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS RTX-NUMSTAR-CLASS IS '0' THRU '9', ',', SPACE, '*'.
005800* RTX-NUMSTAR-CLASS DRIVES THE RULE 2 TEST IN 2100-SCAN-ONE-CHAR -
005900* A CHARACTER OUTSIDE THIS CLASS FAILS THE PURE NUMERIC/STAR TEST.
006000* THE CLASS LITERAL IS DELIBERATELY NARROW - COMMA IS INCLUDED
006100* BECAUSE THE TARIFF OFFICE WRITES DECIMAL RATES WITH A COMMA,
006200* NOT A PERIOD (E.G. "0,3*"), NEVER A US-STYLE DECIMAL POINT.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500* NO FILES - TRANSLATION WORK AREA PASSED VIA LINKAGE ONLY,
006600* SAME SHAPE AS THE X60D001/X60I001 SUBPROGRAMS.
006700* THE FILE SECTION BELOW IS THEREFORE EMPTY - IT EXISTS ONLY
006800* BECAUSE THE SHOP'S STANDARD PROGRAM SKELETON CARRIES ONE.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 WORKING-STORAGE SECTION.
007200*
007300*----------------------------------------------------------------
007400* STANDALONE COUNTERS AND SWITCHES.
007500*----------------------------------------------------------------
007600* SET TO 'Y' BY WHICHEVER RULE PARAGRAPH SUCCEEDS - TESTED BY THE
007700* W-RULE-DONE CONDITION-NAME TO SHORT-CIRCUIT 1000-TRANSLATE.
007800 77  W-DONE-SW               PIC X(01)     VALUE 'N'.
007900     88  W-RULE-DONE                           VALUE 'Y'.
008000* RULE 2 ONLY - SET 'N' BY 2100-SCAN-ONE-CHAR ON THE FIRST
008100* CHARACTER OUTSIDE RTX-NUMSTAR-CLASS.
008200 77  W-VALID-SW              PIC X(01)     VALUE 'Y'.
008300* TRAILING-BLANK-TRIMMED LENGTH OF THE INCOMING RT-RATE TEXT,
008400* SET ONCE AT THE TOP OF 1000-TRANSLATE AND HELD FOR THE WHOLE CALL.
008500 77  W-WORK-LEN              PIC 9(3) COMP VALUE ZERO.
008600* SCRATCH RESULT OF 9100-CALC-TRIM-LEN - OVERWRITTEN ON EVERY CALL,
008700* SO CALLERS MOVE IT SOMEWHERE ELSE BEFORE THE NEXT TRIM.
008800 77  W-TRIM-LEN              PIC 9(3) COMP VALUE ZERO.
008900* TRIMMED LENGTH OF W-PART1 - THE TEXT AHEAD OF THE MATCHED COMMA
009000* PHRASE IN RULES 4 AND 5.
009100 77  W-PART1-LEN             PIC 9(3) COMP VALUE ZERO.
009200* TRIMMED LENGTH OF W-DESCRIPTION (RULE 4) OR W-PART2 (RULE 5).
009300 77  W-DESC-LEN              PIC 9(3) COMP VALUE ZERO.
009400* LENGTH OF THE NUMERIC AMOUNT TEXT CARVED OUT OF W-DESCRIPTION
009500* BY 4100-MATCH-UNIT-PHRASE OR OUT OF W-PART2 BY RULE 5.
009600 77  W-AMT-LEN               PIC 9(3) COMP VALUE ZERO.
009700* RULE 5 ONLY - TRIMMED LENGTH OF THE UNIT PHRASE WHEN THE FIXED
009800* 'ЗА КУБ. СМ.' LITERAL DOES NOT FIT (SEE 5000 BELOW).
009900 77  W-UNIT-LEN              PIC 9(3) COMP VALUE ZERO.
010000* INSPECT ... TALLYING RESULT - OFFSET OF THE MATCHED LITERAL,
010100* OR 120 (THE FULL FIELD WIDTH) WHEN NOTHING MATCHED.
010200 77  W-SUB-POS               PIC 9(3) COMP VALUE ZERO.
010300* STARTING POSITION OF THE TEXT AFTER A MATCHED LITERAL, USED AS
010400* A REFERENCE-MODIFICATION START POINT IN THE STRING STATEMENTS.
010500 77  W-SUB-REST              PIC 9(3) COMP VALUE ZERO.
010600* DOUBLES AS THE RULE 2 CHARACTER-SCAN SUBSCRIPT AND AS A RULE 5
010700* INSPECT TALLY - THE TWO USES NEVER OVERLAP WITHIN ONE CALL.
010800 77  W-SCAN-IDX              PIC 9(3) COMP VALUE ZERO.
010900* RULE 5 ONLY - OFFSET OF 'КУБ. СМ.' WITHIN W-DESCRIPTION, USED
011000* ONLY TO DECIDE WHICH OF THE TWO STRING FORMS BELOW APPLIES.
011100 77  W-PREFIX-LEN            PIC 9(3) COMP VALUE ZERO.
011200* RULE 4 ONLY - START OF THE FIXED-LENGTH SUFFIX BEING TESTED
011300* AGAINST W-PART2, COMPUTED BACKWARD FROM W-TRIM-LEN.
011400 77  W-SUFFIX-POS            PIC 9(3) COMP VALUE ZERO.
011500* STRING ... POINTER FOR EVERY STRING STATEMENT IN THIS PROGRAM -
011600* RESET TO 1 IMMEDIATELY BEFORE EACH USE, NEVER CARRIED FORWARD.
011700 77  W-STR-PTR               PIC 9(3) COMP VALUE ZERO.
011800*
011900*----------------------------------------------------------------
012000* SIX-ENTRY UNIT PHRASE TABLE FOR RULE 4 (ADDED REQ. 0058).
012100* EACH PREFIX ALREADY CARRIES ITS TRAILING " UCHUN " SO THE
012200* PARAGRAPH THAT PROBES THIS TABLE NEEDS ONLY ONE COMPARE.
012300* W-PHRASE-LEN IS THE COMPARE LENGTH, NOT THE FULL 30-BYTE
012400* FIELD WIDTH - IT LETS 4100-MATCH-UNIT-PHRASE TEST A SHORT
012500* PREFIX WITHOUT PADDING EVERY ENTRY TO THE SAME LENGTH.
012600*----------------------------------------------------------------
012700 01  W-PHRASE-TABLE.
012800     05  W-PHRASE-ENTRY OCCURS 6 TIMES INDEXED BY W-PHRASE-INX.
012900         10  W-PHRASE-TEXT        PIC X(30).
013000         10  W-PHRASE-LEN         PIC 9(2) COMP.
013100         10  W-PHRASE-UNIT        PIC X(20).
013200*
013300*----------------------------------------------------------------
013400* REDEFINED CHARACTER-ARRAY VIEWS - MANUAL SCAN WORK AREAS.
013500*----------------------------------------------------------------
013600 01  W-WORK-TEXT              PIC X(120).
013700 01  W-WORK-CHARS REDEFINES W-WORK-TEXT.
013800     05  W-WORK-CHAR OCCURS 120 TIMES PIC X(01).
013900* W-WORK-CHAR (W-SCAN-IDX) IS HOW 2100-SCAN-ONE-CHAR TESTS EACH
014000* BYTE OF THE INCOMING TEXT AGAINST RTX-NUMSTAR-CLASS.
014100*
014200 01  W-TRIM-SRC                PIC X(120).
014300 01  W-TRIM-CHARS REDEFINES W-TRIM-SRC.
014400     05  W-TRIM-CHAR OCCURS 120 TIMES PIC X(01).
014500* SHARED BY EVERY RULE PARAGRAPH THAT NEEDS A TRAILING-BLANK
014600* LENGTH - CALLERS MOVE THEIR OWN FIELD IN, THEN CALL 9100.
014700*
014800 01  W-AMOUNT                  PIC X(30).
014900 01  W-AMOUNT-CHARS REDEFINES W-AMOUNT.
015000     05  W-AMOUNT-CHAR OCCURS 30 TIMES PIC X(01).
015100* DECLARED BUT NEVER SCANNED CHARACTER-BY-CHARACTER IN THE
015200* CURRENT RULE SET - KEPT FOR SYMMETRY WITH THE OTHER TWO AREAS.
015300* W-AMOUNT ITSELF (NOT ITS CHARACTER TABLE) IS USED BY RULES
015400* 4 AND 5 TO HOLD THE NUMERIC PORTION CARVED OUT OF THE RATE
015500* TEXT BEFORE IT IS STRUNG BACK INTO W-RESULT.
015600*
015700* W-PART1/W-PART2 HOLD THE TWO HALVES OF A SPLIT ON A MATCHED
015800* COMMA PHRASE (RULES 4 AND 5); W-DESCRIPTION AND W-RESULT ARE
015900* BUILT FROM THEM BY THE STRING STATEMENTS FURTHER DOWN.
016000 01  W-PART1                   PIC X(120).
016100 01  W-PART2                   PIC X(120).
016200 01  W-DESCRIPTION             PIC X(120).
016300 01  W-RESULT                  PIC X(120).
016400*
016500* NO FD IN THIS PROGRAM - THE ONLY DATA CROSSING THE CALL
016600* BOUNDARY IS X61-RTX-C-IN/-OUT, PASSED BY REFERENCE.
016700* THE :X:/C REPLACEMENT IN THE TWO COPY STATEMENTS BELOW GIVES
016800* EVERY FIELD AN RTX-C- PREFIX IN THIS PROGRAM - THE SAME
016900* COPYBOOKS ARE ALSO COPIED WITH REPLACING BY OTHER PREFIXES
017000* WHEREVER ELSE THE CALL CONVENTION IS REUSED.
017100 LINKAGE SECTION.
017200 COPY X61TRXI REPLACING ==:X:== BY ==C==.
017300 COPY X61TRXO REPLACING ==:X:== BY ==C==.
017400*
017500 PROCEDURE DIVISION USING X61-RTX-C-IN X61-RTX-C-OUT.
017600* USING, NOT A RETURN-CODE PARAMETER LIST - THE CALLER READS
017700* RTX-C-RC (SEE THE COPYBOOK) TO TELL A REAL TRANSLATION FROM
017800* THE EMPTY-INPUT SPECIAL CASE.
017900*
018000*****************************************************************
018100 0000-CONTROL.                                                    0000RR
018200* MAINLINE - ONE CALL IN, ONE RETURN OUT, NO LOOPING AT THIS
018300* LEVEL. X61C001 CALLS THIS PROGRAM ONCE PER RATES RECORD WHILE
018400* THE RATE TABLE IS BUILT, NEVER DIRECTLY FROM A LOOP IN HERE.
018500*****************************************************************
018600*    STEP 1 - REBUILD THE SIX-PHRASE UNIT TABLE (RULE 4 USES IT).
018700     PERFORM 0100-INIT-PHRASE-TABLE THRU 0100-INIT-PHRASE-TABLE-
018800-        EXIT.
018900*    STEP 2 - RUN THE RULE CHAIN AGAINST THE CALLER'S RT-RATE TEXT.
019000     PERFORM 1000-TRANSLATE THRU 1000-TRANSLATE-EXIT.
019100     GOBACK.
019200*
019300*****************************************************************
019400 0100-INIT-PHRASE-TABLE.                                          0058RR
019500* BUILT FRESH ON EVERY CALL - SIX MOVES IS CHEAP AND KEEPS THE
019600* TABLE OUT OF A VALUE/REDEFINES TRICK THAT WOULD BE HARDER TO
019700* MAINTAIN WHEN THE TARIFF OFFICE ADDS A SEVENTH UNIT SOMEDAY.
019800* ENTRY ORDER MATCHES THE TARIFF OFFICE'S OWN LIST FROM THE
019900* REQ. 0058 MEMO - KILOGRAM, PIECE, LITRE, PAIR, SQUARE METRE,
020000* THOUSAND PIECES. 4100-MATCH-UNIT-PHRASE PROBES THEM IN THIS
020100* SAME ORDER, SO A DESCRIPTION MATCHING MORE THAN ONE PREFIX
020200* (NOT EXPECTED IN PRACTICE) WOULD TAKE ENTRY (1).
020300*****************************************************************
020400     MOVE SPACES                          TO W-PHRASE-TABLE.
020500     MOVE 'ҳар бир килограмми учун '       TO W-PHRASE-TEXT (1).
020600* ENTRY 1 - PER KILOGRAM. W-PHRASE-LEN 24 INCLUDES THE
020700* TRAILING SPACE, MATCHING THE ACTUAL BYTE COUNT OF THE
020800* LITERAL ABOVE.
020900     MOVE 24                              TO W-PHRASE-LEN  (1).
021000     MOVE 'килограмм'                      TO W-PHRASE-UNIT (1).
021100     MOVE 'ҳар бир донаси учун '           TO W-PHRASE-TEXT (2).
021200* ENTRY 2 - PER PIECE (ШТУКУ).
021300     MOVE 20                              TO W-PHRASE-LEN  (2).
021400     MOVE 'штуку'                          TO W-PHRASE-UNIT (2).
021500     MOVE 'ҳар бир литри учун '            TO W-PHRASE-TEXT (3).
021600* ENTRY 3 - PER LITRE.
021700     MOVE 19                              TO W-PHRASE-LEN  (3).
021800     MOVE 'литр'                           TO W-PHRASE-UNIT (3).
021900     MOVE 'ҳар бир жуфти учун '            TO W-PHRASE-TEXT (4).
022000* ENTRY 4 - PER PAIR (ПАРУ).
022100     MOVE 19                              TO W-PHRASE-LEN  (4).
022200     MOVE 'пару'                           TO W-PHRASE-UNIT (4).
022300     MOVE 'ҳар бир м2 учун '               TO W-PHRASE-TEXT (5).
022400* ENTRY 5 - PER SQUARE METRE. NOTE THE ASCII '2' IN 'M2' -
022500* THE SOURCE TEXT USES A DIGIT, NOT A SUPERSCRIPT CHARACTER.
022600     MOVE 16                              TO W-PHRASE-LEN  (5).
022700     MOVE 'м2'                             TO W-PHRASE-UNIT (5).
022800     MOVE 'ҳар 1000 донаси учун '          TO W-PHRASE-TEXT (6).
022900* ENTRY 6 - PER THOUSAND PIECES, THE ONLY ENTRY WHOSE PREFIX
023000* CARRIES ITS OWN NUMBER (1000) BEFORE THE UNIT WORD.
023100     MOVE 21                              TO W-PHRASE-LEN  (6).
023200     MOVE '1000 штук'                      TO W-PHRASE-UNIT (6).
023300* ALL SIX ENTRIES ARE RELOADED ON EVERY CALL TO THIS
023400* SUBPROGRAM SINCE COBOL DOES NOT GUARANTEE WORKING-STORAGE
023500* VALUE CLAUSES SURVIVE UNCHANGED ACROSS RE-ENTRY UNDER EVERY
023600* CALLING CONVENTION THIS PROGRAM MIGHT BE LINKED WITH.
023700 0100-INIT-PHRASE-TABLE-EXIT.
023800     EXIT.
023900*
024000*****************************************************************
024100 1000-TRANSLATE.                                                  0000RR
024200* RULE ORDER PER TARIFF OFFICE SPEC - EMPTY, NUMERIC/STAR,
024300* BASIC SUBSTITUTIONS (ALWAYS), NOT-LESS-THAN, ADDITIVE, THEN
024400* FALLBACK COPY-THROUGH.
024500* A RULE THAT FIRES SETS W-DONE-SW AND THE GO TO BELOW EACH
024600* PERFORM SKIPS THE REMAINING ATTEMPTS - RULE 3 IS THE ONE
024700* EXCEPTION, RUN UNCONDITIONALLY BECAUSE ITS SUBSTITUTIONS
024800* FEED THE TEXT THAT RULES 4 AND 5 THEMSELVES COMPARE AGAINST.
024900*****************************************************************
025000* OUTPUT AREA AND THE RETURN CODE ARE CLEARED FIRST SO A
025100* SUCCESSFUL RUN NEVER LEAVES A PRIOR CALL'S LEFTOVERS BEHIND.
025200     MOVE SPACES               TO RTX-C-RESULT-DATA.
025300     MOVE ZERO                 TO RTX-C-RESULT-LEN.
025400     MOVE ZERO                 TO RTX-C-RC.
025500     MOVE 'N'                  TO W-DONE-SW.
025600     MOVE SPACES               TO W-WORK-TEXT W-RESULT.
025700* TRIM THE CALLER'S RAW INPUT BEFORE ANY RULE SEES IT - A
025800* TRAILING-BLANK-PADDED DESCRIPTION WOULD THROW OFF EVERY
025900* FIXED-OFFSET COMPARE THAT FOLLOWS.
026000     MOVE RTX-C-TEXT-DATA      TO W-TRIM-SRC.
026100     PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT.
026200     MOVE W-TRIM-LEN            TO W-WORK-LEN.
026300     IF W-WORK-LEN = 0
026400         SET RTX-C-RC-EMPTY-INPUT TO TRUE
026500         GO TO 1000-TRANSLATE-EXIT
026600     END-IF.
026700* RE-READ FROM THE LINKAGE FIELD RATHER THAN W-TRIM-SRC - THE
026800* TRIM ROUTINE ONLY MEASURED THE LENGTH, IT DID NOT COPY IT.
026900     MOVE RTX-C-TEXT-DATA (1:W-WORK-LEN) TO W-WORK-TEXT.
027000* W-WORK-TEXT NOW HOLDS THE TRIMMED, RIGHT-BLANK-FILLED SOURCE
027100* TEXT THAT EVERY RULE PARAGRAPH BELOW SCANS OR INSPECTS.
027200*
027300     PERFORM 2000-CHECK-NUMERIC-STAR
027400         THRU 2000-CHECK-NUMERIC-STAR-EXIT.
027500* STEP 1 OF 5 - RULE 2, PURE NUMERIC/STAR PASS-THROUGH.
027600     IF W-RULE-DONE
027700         GO TO 1000-TRANSLATE-EXIT
027800     END-IF.
027900*
028000     PERFORM 3000-APPLY-SUBSTITUTIONS
028100* STEP 2 OF 5 - RULE 3, ALWAYS RUN REGARDLESS OF W-DONE-SW.
028200         THRU 3000-APPLY-SUBSTITUTIONS-EXIT.
028300*
028400     PERFORM 4000-TRANSLATE-NOT-LESS-THAN
028500* STEP 3 OF 5 - RULE 4, THE THREE-ATTEMPT COMMA CONSTRUCTION.
028600         THRU 4000-TRANSLATE-NOT-LESS-THAN-EXIT.
028700     IF W-RULE-DONE
028800         GO TO 1000-TRANSLATE-EXIT
028900     END-IF.
029000*
029100     PERFORM 5000-TRANSLATE-ADDITIVE
029200* STEP 4 OF 5 - RULE 5, THE ADDITIVE KG-PLUS-PIECE CONSTRUCTION.
029300         THRU 5000-TRANSLATE-ADDITIVE-EXIT.
029400     IF W-RULE-DONE
029500         GO TO 1000-TRANSLATE-EXIT
029600     END-IF.
029700*
029800     PERFORM 6000-FALLBACK-COPY THRU 6000-FALLBACK-COPY-EXIT.
029900* STEP 5 OF 5 - RULE 6, NOTHING ELSE MATCHED SO COPY THROUGH.
030000*
030100* EVERY EXIT PATH ABOVE (INCLUDING THE EMPTY-INPUT GO TO NEAR
030200* THE TOP) LANDS HERE. THE EMPTY-INPUT CASE SKIPS THE FINAL
030300* RE-TRIM BELOW BECAUSE RTX-C-RESULT-DATA WAS ALREADY BLANKED
030400* AT THE TOP OF THIS PARAGRAPH AND W-RESULT WAS NEVER BUILT.
030500 1000-TRANSLATE-EXIT.
030600     IF NOT RTX-C-RC-EMPTY-INPUT
030700         MOVE W-RESULT           TO W-TRIM-SRC
030800         PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT
030900         MOVE W-TRIM-LEN         TO RTX-C-RESULT-LEN
031000         MOVE W-RESULT           TO RTX-C-RESULT-DATA
031100     END-IF.
031200     EXIT.
031300*
031400*****************************************************************
031500 2000-CHECK-NUMERIC-STAR.                                         0270PT
031600* RULE 2 - PURE NUMERIC/COMMA/BLANK TEXT ENDING IN AN ASTERISK
031700* PASSES THROUGH UNCHANGED (E.G. "0,3*" OR "12,5**").
031800* REQ. 0270 TIGHTENED THIS RULE TO REQUIRE THE TRAILING
031900* ASTERISK - BEFORE THAT FIX A PLAIN NUMBER WITH NO STAR
032000* WAS ALSO PASSED THROUGH, WHICH THE TARIFF OFFICE DID NOT
032100* WANT SINCE A BARE NUMBER IS AMBIGUOUS WITHOUT A UNIT.
032200*****************************************************************
032300     MOVE 'Y' TO W-VALID-SW.
032400     PERFORM 2100-SCAN-ONE-CHAR THRU 2100-SCAN-ONE-CHAR-EXIT
032500         VARYING W-SCAN-IDX FROM 1 BY 1
032600         UNTIL W-SCAN-IDX > W-WORK-LEN.
032700     IF W-VALID-SW = 'Y' AND W-WORK-CHAR (W-WORK-LEN) = '*'
032800         MOVE W-WORK-TEXT (1:W-WORK-LEN) TO W-RESULT
032900         MOVE 'Y' TO W-DONE-SW
033000     END-IF.
033100 2000-CHECK-NUMERIC-STAR-EXIT.
033200     EXIT.
033300*
033400 2100-SCAN-ONE-CHAR.                                              0270PT
033500* PERFORMED ONCE PER CHARACTER BY THE VARYING CLAUSE IN 2000 -
033600* W-SCAN-IDX IS THE LOOP CONTROL, NOT SET OR TESTED HERE.
033700* ONE HIT OUTSIDE RTX-NUMSTAR-CLASS IS ENOUGH TO FAIL THE
033800* WHOLE RULE; THE LOOP KEEPS RUNNING BUT W-VALID-SW STAYS 'N'.
033900     IF W-WORK-CHAR (W-SCAN-IDX) IS NOT RTX-NUMSTAR-CLASS
034000         MOVE 'N' TO W-VALID-SW
034100     END-IF.
034200 2100-SCAN-ONE-CHAR-EXIT.
034300     EXIT.
034400*
034500*****************************************************************
034600 3000-APPLY-SUBSTITUTIONS.                                        0000RR
034700* RULE 3 - THREE FIXED SUBSTITUTIONS APPLIED AS PREPROCESSING,
034800* REGARDLESS OF WHICH LATER RULE (IF ANY) MATCHES.
034900* ORDER MATTERS - THE LONG USD FORM IS TRIED BEFORE THE SHORT
035000* FORM SO A DESCRIPTION USING THE LONG SPELLING IS NEVER
035100* PARTIALLY MATCHED BY THE SHORTER ONE'S INITIAL SUBSTRING.
035200*****************************************************************
035300     PERFORM 3100-SUB-USD-LONG   THRU 3100-SUB-USD-LONG-EXIT.
035400     PERFORM 3200-SUB-USD-SHORT  THRU 3200-SUB-USD-SHORT-EXIT.
035500     PERFORM 3300-SUB-PER-KG     THRU 3300-SUB-PER-KG-EXIT.
035600 3000-APPLY-SUBSTITUTIONS-EXIT.
035700     EXIT.
035800*
035900 3100-SUB-USD-LONG.
036000* "АҚШ ДОЛЛАРИ" (11 CHARS) -> "ДОЛЛ. США" (9 CHARS).
036100* TWO CHARACTERS SHORTER, SO W-WORK-LEN IS RECOMPUTED FROM
036200* THE STRING STATEMENT'S OWN POINTER RATHER THAN ADJUSTED BY
036300* A FIXED OFFSET - THE POINTER LANDS ONE PAST THE LAST BYTE
036400* WRITTEN, HENCE THE SUBTRACT 1 IMMEDIATELY BELOW.
036500     MOVE ZERO TO W-SUB-POS.
036600     INSPECT W-WORK-TEXT TALLYING W-SUB-POS
036700         FOR CHARACTERS BEFORE INITIAL 'АҚШ доллари'.
036800* WHEN THE PHRASE ISN'T PRESENT INSPECT LEAVES W-SUB-POS AT
036900* 120 AND THIS WHOLE IF IS SKIPPED - W-WORK-TEXT PASSES
037000* THROUGH THIS PARAGRAPH UNCHANGED.
037100     IF W-SUB-POS < 120
037200         MOVE SPACES TO W-RESULT
037300         COMPUTE W-SUB-REST = W-SUB-POS + 11 + 1
037400         MOVE 1 TO W-STR-PTR
037500         STRING W-WORK-TEXT (1:W-SUB-POS)   DELIMITED BY SIZE
037600                'долл. США'                  DELIMITED BY SIZE
037700                W-WORK-TEXT (W-SUB-REST:)    DELIMITED BY SIZE
037800                INTO W-RESULT
037900                POINTER W-STR-PTR
038000         END-STRING
038100         MOVE W-RESULT TO W-WORK-TEXT
038200         MOVE W-STR-PTR TO W-WORK-LEN
038300         SUBTRACT 1 FROM W-WORK-LEN
038400     END-IF.
038500 3100-SUB-USD-LONG-EXIT.
038600     EXIT.
038700*
038800 3200-SUB-USD-SHORT.
038900* "АҚШ ДОЛЛ." (9 CHARS) -> "ДОЛЛ. США" (9 CHARS) - SAME
039000* LENGTH, NO RECOUNT OF W-WORK-LEN NEEDED.
039100* AN OVERLAY MOVE IS SAFE HERE ONLY BECAUSE THE REPLACEMENT
039200* IS EXACTLY AS WIDE AS WHAT IT REPLACES.
039300     MOVE ZERO TO W-SUB-POS.
039400     INSPECT W-WORK-TEXT TALLYING W-SUB-POS
039500         FOR CHARACTERS BEFORE INITIAL 'АҚШ долл.'.
039600* NO ELSE NEEDED - IF THE PHRASE IS ABSENT, W-WORK-TEXT
039700* SIMPLY KEEPS ITS ORIGINAL BYTES IN THAT SPAN.
039800     IF W-SUB-POS < 120
039900         MOVE 'долл. США' TO W-WORK-TEXT (W-SUB-POS + 1:9)
040000     END-IF.
040100 3200-SUB-USD-SHORT-EXIT.
040200     EXIT.
040300*
040400 3300-SUB-PER-KG.                                                 0164GB
040500* "/КГ" (3 CHARS) -> " ЗА КГ" (6 CHARS).
040600* THREE CHARACTERS LONGER, SAME STRING/POINTER/SUBTRACT-1
040700* PATTERN AS 3100-SUB-USD-LONG ABOVE.
040800* NOTE THE SLASH LITERAL IS LOWERCASE CYRILLIC KG, NOT THE
040900* LATIN LETTERS - A LATIN '/KG' IN THE SOURCE WOULD NOT MATCH.
041000     MOVE ZERO TO W-SUB-POS.
041100     INSPECT W-WORK-TEXT TALLYING W-SUB-POS
041200         FOR CHARACTERS BEFORE INITIAL '/кг'.
041300* SAME SKIP-IF-ABSENT BEHAVIOR AS 3100-SUB-USD-LONG ABOVE -
041400* NO MATCH MEANS W-WORK-TEXT IS LEFT EXACTLY AS RECEIVED.
041500     IF W-SUB-POS < 120
041600         MOVE SPACES TO W-RESULT
041700         COMPUTE W-SUB-REST = W-SUB-POS + 3 + 1
041800         MOVE 1 TO W-STR-PTR
041900         STRING W-WORK-TEXT (1:W-SUB-POS)   DELIMITED BY SIZE
042000                ' за кг'                     DELIMITED BY SIZE
042100                W-WORK-TEXT (W-SUB-REST:)    DELIMITED BY SIZE
042200                INTO W-RESULT
042300                POINTER W-STR-PTR
042400         END-STRING
042500         MOVE W-RESULT TO W-WORK-TEXT
042600         MOVE W-STR-PTR TO W-WORK-LEN
042700         SUBTRACT 1 FROM W-WORK-LEN
042800     END-IF.
042900 3300-SUB-PER-KG-EXIT.
043000     EXIT.
043100*
043200*****************************************************************
043300 4000-TRANSLATE-NOT-LESS-THAN.                                    0041RR
043400* RULE 4 - "<PART1>, ЛЕКИН <PART2>" CONSTRUCTION. THREE
043500* INDEPENDENT ATTEMPTS ARE MADE AGAINST THE SAME W-PART2 SPLIT:
043600* THE STRICT SIX-PHRASE SUFFIX BELOW, REQ. 0233'S GENERIC
043700* "...ДАН КАМ ЭМАС" FORM, AND REQ. 0201'S DESCRIPTION-REPLACE
043800* FALLBACK. EACH IS TRIED IN TURN UNTIL ONE SUCCEEDS.       0306RR
043900* REQ. 0306 REWROTE THIS AS THREE FLAT SEQUENTIAL ATTEMPTS -
044000* THE ORIGINAL 0233/0201 CODE HAD ATTEMPT 2 AND 3 NESTED
044100* INSIDE ATTEMPT 1'S IF, SO THEY COULD ONLY EVER RUN WHEN
044200* ATTEMPT 1 ALSO MATCHED, WHICH DEFEATED THE POINT OF HAVING
044300* THREE SEPARATE FALLBACKS.
044400*****************************************************************
044500     MOVE ZERO TO W-SUB-POS.
044600     INSPECT W-WORK-TEXT TALLYING W-SUB-POS
044700         FOR CHARACTERS BEFORE INITIAL ', лекин '.
044800     IF W-SUB-POS NOT < 120
044900         GO TO 4000-TRANSLATE-NOT-LESS-THAN-EXIT
045000     END-IF.
045100* W-PART1 IS EVERYTHING BEFORE THE COMMA - BLANK WHEN THE
045200* DELIMITER SITS AT THE VERY START OF THE TEXT.
045300     MOVE SPACES TO W-PART1.
045400     IF W-SUB-POS > 0
045500         MOVE W-WORK-TEXT (1:W-SUB-POS) TO W-PART1
045600     END-IF.
045700     COMPUTE W-SUB-REST = W-SUB-POS + 8 + 1.
045800* THE TRAILING + 1 SKIPS PAST THE MATCHED ", ЛЕКИН " DELIMITER
045900* ITSELF (8 BYTES) - W-SUB-POS IS THE OFFSET WHERE IT STARTS.
046000* W-PART2 IS EVERYTHING AFTER THE DELIMITER, RIGHT-TRIMMED
046100* BY THE 9100 CALL RIGHT BELOW - THIS TRIMMED COPY IS WHAT
046200* ALL THREE ATTEMPTS ABOVE TEST AGAINST.
046300     MOVE SPACES TO W-PART2.
046400     IF W-SUB-REST <= 120
046500         MOVE W-WORK-TEXT (W-SUB-REST:) TO W-PART2
046600     END-IF.
046700     MOVE W-PART2 TO W-TRIM-SRC.
046800     PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT.
046900*    W-PART2, TRIMMED, IS "<DESCRIPTION> ДАН КАМ БЎЛМАГАН
047000*    МИҚДОРДА" WHEN THE STRICT SUFFIX APPLIES.
047100* ALL THREE ATTEMPTS BELOW WORK FROM THIS SAME W-PART2 AND
047200* W-TRIM-LEN - NONE OF THEM RE-SPLITS THE ORIGINAL TEXT.
047300*----------------------------------------------------------------
047400* ATTEMPT 1 - STRICT SUFFIX PLUS SIX-PHRASE TABLE (REQ. 0058).
047500*----------------------------------------------------------------
047600     MOVE SPACES TO W-DESCRIPTION.
047700     IF W-TRIM-LEN > 26
047800         COMPUTE W-SUFFIX-POS = W-TRIM-LEN - 26 + 1
047900         IF W-PART2 (W-SUFFIX-POS:26) =
048000                 ' дан кам бўлмаган миқдорда'
048100             COMPUTE W-DESC-LEN = W-TRIM-LEN - 26
048200             IF W-DESC-LEN > 0
048300                 MOVE W-PART2 (1:W-DESC-LEN) TO W-DESCRIPTION
048400             END-IF
048500             PERFORM 4100-MATCH-UNIT-PHRASE
048600                 THRU 4100-MATCH-UNIT-PHRASE-EXIT
048700         END-IF
048800     END-IF.
048900     IF W-RULE-DONE
049000         GO TO 4000-TRANSLATE-NOT-LESS-THAN-EXIT
049100     END-IF.
049200*----------------------------------------------------------------
049300* ATTEMPT 2 - GENERIC "...ДАН КАМ ЭМАС" SUFFIX (REQ. 0233),
049400* TRIED AGAINST W-PART2 WHETHER OR NOT ATTEMPT 1 FIRED.     0306RR
049500* HARMLESS TO RUN EVEN AFTER A SUCCESSFUL ATTEMPT 1 - THE
049600* IF W-RULE-DONE TEST RIGHT AFTER THE PERFORM SKIPS OVER IT.
049700*----------------------------------------------------------------
049800     PERFORM 4200-GENERIC-NOT-LESS-THAN
049900         THRU 4200-GENERIC-NOT-LESS-THAN-EXIT.
050000     IF W-RULE-DONE
050100         GO TO 4000-TRANSLATE-NOT-LESS-THAN-EXIT
050200     END-IF.
050300*----------------------------------------------------------------
050400* ATTEMPT 3 - DESCRIPTION-REPLACE FALLBACK (REQ. 0201). IF
050500* ATTEMPT 1 NEVER STRIPPED A DESCRIPTION, REWRITE THE WHOLE
050600* PART2 TEXT INSTEAD.                                       0306RR
050700* THIS IS THE ONLY ATTEMPT OF THE THREE THAT ALWAYS PRODUCES
050800* A RESULT - IT IS THE CATCH-ALL FOR RULE 4.
050900*----------------------------------------------------------------
051000     IF W-DESCRIPTION = SPACES
051100         MOVE W-PART2 TO W-DESCRIPTION
051200     END-IF.
051300     PERFORM 4300-REPLACE-FALLBACK
051400         THRU 4300-REPLACE-FALLBACK-EXIT.
051500 4000-TRANSLATE-NOT-LESS-THAN-EXIT.
051600     EXIT.
051700*
051800 4100-MATCH-UNIT-PHRASE.                                          0058RR
051900* SIX-PHRASE TABLE PROBE (REQ. 0058). ON A HIT, BUILDS
052000* "<PART1>, НО НЕ МЕНЕЕ <AMOUNT> ДОЛЛ. США ЗА <UNIT>".
052100* CALLED ONLY FROM ATTEMPT 1 ABOVE, ALREADY HOLDING A
052200* DESCRIPTION WITH THE STRICT SUFFIX STRIPPED OFF. A MISS
052300* HERE (WRONG TRAILING TEXT, OR NO TABLE ENTRY FITS) LEAVES
052400* W-DONE-SW UNCHANGED SO ATTEMPT 2 AND 3 STILL GET A TRY.
052500     MOVE W-DESCRIPTION TO W-TRIM-SRC.
052600     PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT.
052700     MOVE W-TRIM-LEN TO W-DESC-LEN.
052800* 11 IS THE SHORTEST POSSIBLE VALUE THAT STILL LEAVES ROOM
052900* FOR THE 10-BYTE " ДОЛЛ. США" SUFFIX TESTED NEXT PLUS AT
053000* LEAST ONE BYTE OF ACTUAL AMOUNT TEXT.
053100     IF W-DESC-LEN < 11
053200         GO TO 4100-MATCH-UNIT-PHRASE-EXIT
053300     END-IF.
053400     IF W-DESCRIPTION (W-DESC-LEN - 9:10) NOT = ' долл. США'
053500         GO TO 4100-MATCH-UNIT-PHRASE-EXIT
053600     END-IF.
053700* SUFFIX CONFIRMED - W-AMT-LEN IS WHAT'S LEFT ONCE THE 10-BYTE
053800* " ДОЛЛ. США" SUFFIX IS SUBTRACTED FROM THE TRIMMED WIDTH.
053900     COMPUTE W-AMT-LEN = W-DESC-LEN - 10.
054000     SET W-PHRASE-INX TO 1.
054100* SEARCH VARYING, NOT SEARCH ALL - THE TABLE IS UNSORTED AND
054200* ONLY SIX ENTRIES LONG, SO A SEQUENTIAL PROBE IS CHEAP ENOUGH
054300* AND AVOIDS HAVING TO MAINTAIN AN ASCENDING KEY ON W-PHRASE-TEXT.
054400     SEARCH W-PHRASE-ENTRY VARYING W-PHRASE-INX
054500         AT END
054600             GO TO 4100-MATCH-UNIT-PHRASE-EXIT
054700         WHEN W-AMT-LEN > W-PHRASE-LEN (W-PHRASE-INX)
054800              AND W-DESCRIPTION (1:W-PHRASE-LEN (W-PHRASE-INX))
054900                  = W-PHRASE-TEXT (W-PHRASE-INX)
055000                  (1:W-PHRASE-LEN (W-PHRASE-INX))
055100* THE WHEN TEST COMPARES ONLY THE FIRST W-PHRASE-LEN BYTES OF
055200* W-DESCRIPTION AGAINST THE TABLE ENTRY'S OWN PREFIX LENGTH -
055300* A LONGER W-DESCRIPTION IS FINE, A SHORTER ONE FAILS THE
055400* W-AMT-LEN > W-PHRASE-LEN GUARD BEFORE THE COMPARE EVEN RUNS.
055500             CONTINUE
055600     END-SEARCH.
055700     COMPUTE W-AMT-LEN = W-AMT-LEN - W-PHRASE-LEN (W-PHRASE-INX).
055800* W-AMT-LEN NOW COVERS ONLY THE NUMERIC AMOUNT THAT PRECEDES
055900* THE MATCHED PHRASE - THE PHRASE ITSELF IS DROPPED.
056000     MOVE SPACES TO W-AMOUNT.
056100     MOVE W-DESCRIPTION
056200         (W-PHRASE-LEN (W-PHRASE-INX) + 1:W-AMT-LEN)
056300         TO W-AMOUNT.
056400* THE AMOUNT TEXT STARTS ONE BYTE PAST THE MATCHED PREFIX -
056500* REFERENCE MODIFICATION, NOT A SEPARATE UNSTRING, PULLS IT OUT.
056600     MOVE W-PART1 TO W-TRIM-SRC.
056700     PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT.
056800     MOVE W-TRIM-LEN TO W-PART1-LEN.
056900     MOVE SPACES TO W-RESULT.
057000     MOVE 1 TO W-STR-PTR.
057100* W-STR-PTR RETURNS THE OUTPUT LENGTH BUILT SO FAR BUT IS NOT
057200* READ HERE - THE RESULT LENGTH FOR THIS RULE COMES FROM THE
057300* FINAL TRIM IN 1000-TRANSLATE-EXIT, NOT FROM THE POINTER.
057400     STRING W-PART1 (1:W-PART1-LEN)     DELIMITED BY SIZE
057500            ', но не менее '             DELIMITED BY SIZE
057600            W-AMOUNT (1:W-AMT-LEN)       DELIMITED BY SIZE
057700            ' долл. США за '             DELIMITED BY SIZE
057800            W-PHRASE-UNIT (W-PHRASE-INX) DELIMITED BY SIZE
057900            INTO W-RESULT
058000            POINTER W-STR-PTR
058100     END-STRING.
058200     MOVE 'Y' TO W-DONE-SW.
058300 4100-MATCH-UNIT-PHRASE-EXIT.
058400     EXIT.
058500*
058600 4200-GENERIC-NOT-LESS-THAN.                                      0233PT
058700* REQ. 0233 - SIMPLER "<PART1>, ЛЕКИН <PART2> ДАН КАМ ЭМАС" FORM,
058800* PROBED AGAINST THE SAME W-PART2 SPLIT USED ABOVE. IN PRACTICE
058900* THIS SUFFIX AND THE STRICT SUFFIX IN 4000 ARE MUTUALLY
059000* EXCLUSIVE, BUT THE OFFICE SPEC CALLS FOR THE ATTEMPT ANYWAY.
059100* NO PHRASE-TABLE LOOKUP HERE - THE OUTPUT KEEPS W-PART2'S
059200* OWN WORDING VERBATIM, JUST WITH THE COMMA-LEKIN REJOINED
059300* AS "..., НО НЕ МЕНЕЕ ...".
059400     MOVE W-PART2 TO W-TRIM-SRC.
059500     PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT.
059600     IF W-TRIM-LEN > 13
059700* W-SUFFIX-POS LOCATES WHERE THE 13-BYTE SUFFIX WOULD HAVE
059800* TO START FOR W-TRIM-LEN TO ACCOUNT FOR IT EXACTLY.
059900         COMPUTE W-SUFFIX-POS = W-TRIM-LEN - 13 + 1
060000         IF W-PART2 (W-SUFFIX-POS:13) = ' дан кам эмас'
060100             COMPUTE W-DESC-LEN = W-TRIM-LEN - 13
060200             MOVE W-PART1 TO W-TRIM-SRC
060300             PERFORM 9100-CALC-TRIM-LEN
060400                 THRU 9100-CALC-TRIM-LEN-EXIT
060500             MOVE W-TRIM-LEN TO W-PART1-LEN
060600             MOVE SPACES TO W-RESULT
060700             MOVE 1 TO W-STR-PTR
060800*                 REBUILDS "<PART1>, НО НЕ МЕНЕЕ <PART2>" -
060900*                 UNLIKE 4100 THERE IS NO PHRASE-TABLE UNIT
061000*                 TO APPEND, SO THIS IS THE SHORTER OF THE
061100*                 THREE STRING STATEMENTS IN RULE 4.
061200             STRING W-PART1 (1:W-PART1-LEN) DELIMITED BY SIZE
061300                    ', но не менее '         DELIMITED BY SIZE
061400                    W-PART2 (1:W-DESC-LEN)   DELIMITED BY SIZE
061500                    INTO W-RESULT
061600                    POINTER W-STR-PTR
061700             END-STRING
061800             MOVE 'Y' TO W-DONE-SW
061900         END-IF
062000     END-IF.
062100 4200-GENERIC-NOT-LESS-THAN-EXIT.
062200     EXIT.
062300*
062400 4300-REPLACE-FALLBACK.                                           0201GB
062500* REQ. 0201 - DESCRIPTION DID NOT MATCH THE SIX-PHRASE TABLE.
062600* REPLACE "ҲАР БИР" WITH "ЗА", DELETE "УЧУН", TRIM, OUTPUT
062700* "<PART1>, НО НЕ МЕНЕЕ <DESCRIPTION'>".
062800* TWO INSPECT/STRING PASSES IN SEQUENCE - THE FIRST SWAPS
062900* "ҲАР БИР" FOR "ЗА", THE SECOND DROPS THE TRAILING "УЧУН "
063000* THAT WOULD OTHERWISE READ AWKWARDLY IN RUSSIAN.
063100     MOVE ZERO TO W-SUB-POS.
063200     INSPECT W-DESCRIPTION TALLYING W-SUB-POS
063300         FOR CHARACTERS BEFORE INITIAL 'ҳар бир'.
063400     MOVE SPACES TO W-PART2.
063500     IF W-SUB-POS < 120
063600         COMPUTE W-SUB-REST = W-SUB-POS + 7 + 1
063700         MOVE 1 TO W-STR-PTR
063800*         FIRST PASS - "ҲАР БИР" (7 BYTES) BECOMES "ЗА"
063900*         (2 BYTES), SO W-PART2 IS SHORTER THAN W-DESCRIPTION
064000*         WHEN THE REPLACEMENT FIRES.
064100         STRING W-DESCRIPTION (1:W-SUB-POS) DELIMITED BY SIZE
064200                'за'                          DELIMITED BY SIZE
064300                W-DESCRIPTION (W-SUB-REST:)   DELIMITED BY SIZE
064400                INTO W-PART2
064500                POINTER W-STR-PTR
064600         END-STRING
064700     ELSE
064800*         NOT FOUND - CARRY W-DESCRIPTION FORWARD AS-IS,
064900*         NO "ҲАР БИР" TO SWAP OUT.
065000         MOVE W-DESCRIPTION TO W-PART2
065100     END-IF.
065200     MOVE ZERO TO W-SUB-POS.
065300     INSPECT W-PART2 TALLYING W-SUB-POS
065400         FOR CHARACTERS BEFORE INITIAL 'учун '.
065500* SECOND PASS - IF "УЧУН " ISN'T FOUND, W-PART2 IS CARRIED
065600* FORWARD UNCHANGED VIA THE ELSE BELOW, NOT LEFT BLANK.
065700     IF W-SUB-POS < 120
065800         MOVE SPACES TO W-DESCRIPTION
065900         COMPUTE W-SUB-REST = W-SUB-POS + 5 + 1
066000         MOVE 1 TO W-STR-PTR
066100*         SECOND PASS - "УЧУН " (5 BYTES) IS DROPPED
066200*         OUTRIGHT, NOT REPLACED, SO NOTHING IS STRUNG IN
066300*         BETWEEN THE TWO SURROUNDING PIECES.
066400         STRING W-PART2 (1:W-SUB-POS)   DELIMITED BY SIZE
066500                W-PART2 (W-SUB-REST:)   DELIMITED BY SIZE
066600                INTO W-DESCRIPTION
066700                POINTER W-STR-PTR
066800         END-STRING
066900     ELSE
067000*         NOT FOUND - CARRY W-PART2 FORWARD AS-IS, NO
067100*         TRAILING "УЧУН " TO DROP.
067200         MOVE W-PART2 TO W-DESCRIPTION
067300     END-IF.
067400     MOVE W-DESCRIPTION TO W-TRIM-SRC.
067500     PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT.
067600     MOVE W-TRIM-LEN TO W-DESC-LEN.
067700     MOVE W-PART1 TO W-TRIM-SRC.
067800     PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT.
067900     MOVE W-TRIM-LEN TO W-PART1-LEN.
068000     MOVE SPACES TO W-RESULT.
068100     MOVE 1 TO W-STR-PTR.
068200* BY THIS POINT W-DESCRIPTION HAS BEEN THROUGH BOTH PASSES
068300* ABOVE - THIS FINAL STRING JUST JOINS IT TO W-PART1 WITH THE
068400* STANDARD ", НО НЕ МЕНЕЕ " CONNECTOR.
068500     STRING W-PART1 (1:W-PART1-LEN)      DELIMITED BY SIZE
068600            ', но не менее '              DELIMITED BY SIZE
068700            W-DESCRIPTION (1:W-DESC-LEN)  DELIMITED BY SIZE
068800            INTO W-RESULT
068900            POINTER W-STR-PTR
069000     END-STRING.
069100     MOVE 'Y' TO W-DONE-SW.
069200 4300-REPLACE-FALLBACK-EXIT.
069300     EXIT.
069400*
069500*****************************************************************
069600 5000-TRANSLATE-ADDITIVE.                                         0102MF
069700* RULE 5 - "<N1> + <N2> ДОЛЛ. США ҲАР БИР <UNIT> УЧУН<STARS>"
069800* -> "<N1> + <N2> ДОЛЛ. США <UNIT'><STARS>" (REQ. 0102, 0119,
069900* 0164).
070000* REQ. 0119 FIXED A BUG WHERE THE TRAILING ASTERISK MARKER ON
070100* AN ADDITIVE RATE WAS BEING DROPPED BY AN EARLIER VERSION OF
070200* THE STRING BELOW; REQ. 0164 THEN ADDED THE CUB.SM. (CUBIC
070300* CENTIMETRE) UNIT SUBSTITUTION AS A SECOND OUTPUT FORM.
070400*****************************************************************
070500     MOVE ZERO TO W-SUB-POS.
070600     INSPECT W-WORK-TEXT TALLYING W-SUB-POS
070700         FOR CHARACTERS BEFORE INITIAL ' долл. США ҳар бир '.
070800     IF W-SUB-POS NOT < 120 OR W-SUB-POS = 0
070900         GO TO 5000-TRANSLATE-ADDITIVE-EXIT
071000     END-IF.
071100* W-PART1 IS THE TEXT AHEAD OF THE FIXED " ДОЛЛ. США ҲАР БИР "
071200* PHRASE (19 BYTES) - E.G. THE "<N1> + <N2>" ADDITIVE AMOUNT.
071300     MOVE SPACES TO W-PART1.
071400     MOVE W-WORK-TEXT (1:W-SUB-POS) TO W-PART1.
071500     COMPUTE W-SUB-REST = W-SUB-POS + 19 + 1.
071600     MOVE SPACES TO W-PART2.
071700     IF W-SUB-REST <= 120
071800         MOVE W-WORK-TEXT (W-SUB-REST:) TO W-PART2
071900     END-IF.
072000     MOVE W-PART2 TO W-TRIM-SRC.
072100* W-PART2 IS WHATEVER FOLLOWS THAT PHRASE - EXPECTED TO END
072200* IN "<UNIT> УЧУН" PLUS ANY TRAILING ASTERISKS (REQ. 0119).
072300     PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT.
072400     MOVE W-TRIM-LEN TO W-DESC-LEN.
072500     MOVE ZERO TO W-SCAN-IDX.
072600     INSPECT W-PART2 TALLYING W-SCAN-IDX
072700         FOR CHARACTERS BEFORE INITIAL ' учун'.
072800* W-SCAN-IDX HERE IS THE OFFSET OF " УЧУН" WITHIN W-PART2 -
072900* IF IT IS NOT LESS THAN W-DESC-LEN (THE TRIMMED WIDTH), THE
073000* PHRASE WAS NEVER FOUND AND RULE 5 DOES NOT APPLY.
073100     IF W-SCAN-IDX NOT < W-DESC-LEN
073200         GO TO 5000-TRANSLATE-ADDITIVE-EXIT
073300     END-IF.
073400     MOVE SPACES TO W-DESCRIPTION.
073500     IF W-SCAN-IDX > 0
073600         MOVE W-PART2 (1:W-SCAN-IDX) TO W-DESCRIPTION
073700     END-IF.
073800* THE AMOUNT RUNS FROM RIGHT AFTER THE MATCHED PREFIX TO
073900* RIGHT BEFORE THE 5-BYTE " УЧУН" SUFFIX LOCATED ABOVE.
074000     COMPUTE W-AMT-LEN = W-DESC-LEN - W-SCAN-IDX - 5.
074100     MOVE SPACES TO W-AMOUNT.
074200     IF W-AMT-LEN > 0
074300*         THE + 1 SKIPS PAST THE 5-BYTE " УЧУН" MATCH ITSELF,
074400*         THE SAME OFFSET-BY-ONE CONVENTION USED THROUGHOUT.
074500         COMPUTE W-SUB-REST = W-SCAN-IDX + 5 + 1
074600         MOVE W-PART2 (W-SUB-REST:W-AMT-LEN) TO W-AMOUNT
074700     END-IF.
074800     MOVE ZERO TO W-PREFIX-LEN.
074900* W-PREFIX-LEN < 120 MEANS THE UNIT PHRASE CONTAINS THE FIXED
075000* "КУБ. СМ." TEXT (REQ. 0164) - THAT CASE USES THE FIXED
075100* "ЗА КУБ. СМ." LITERAL BELOW INSTEAD OF REPEATING WHATEVER
075200* UNIT WORDING CAME OUT OF W-DESCRIPTION.
075300     INSPECT W-DESCRIPTION TALLYING W-PREFIX-LEN
075400         FOR CHARACTERS BEFORE INITIAL 'куб. см.'.
075500     MOVE W-PART1 TO W-TRIM-SRC.
075600     PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT.
075700     MOVE W-TRIM-LEN TO W-PART1-LEN.
075800     MOVE SPACES TO W-RESULT.
075900     MOVE 1 TO W-STR-PTR.
076000* SHARED POINTER RESET FOR WHICHEVER OF THE TWO BRANCHES
076100* BELOW FIRES - ONLY ONE OF THE TWO STRING STATEMENTS RUNS.
076200* TWO OUTPUT FORMS FOLLOW - THE FIXED CUB.SM. LITERAL WHEN
076300* THE PREFIX SCAN ABOVE FOUND IT, OTHERWISE THE UNIT TEXT
076400* CARRIED OVER VERBATIM FROM W-DESCRIPTION.
076500     IF W-PREFIX-LEN < 120
076600         STRING W-PART1 (1:W-PART1-LEN)  DELIMITED BY SIZE
076700                ' долл. США '             DELIMITED BY SIZE
076800                'за куб. см.'             DELIMITED BY SIZE
076900                W-AMOUNT (1:W-AMT-LEN)    DELIMITED BY SIZE
077000                INTO W-RESULT
077100                POINTER W-STR-PTR
077200         END-STRING
077300     ELSE
077400         MOVE W-DESCRIPTION TO W-TRIM-SRC
077500         PERFORM 9100-CALC-TRIM-LEN THRU 9100-CALC-TRIM-LEN-EXIT
077600*         NO FIXED CUB.SM. LITERAL - RE-TRIM W-DESCRIPTION SO
077700*         ITS OWN UNIT WORDING CAN BE STRUNG IN VERBATIM.
077800         MOVE W-TRIM-LEN TO W-UNIT-LEN
077900         STRING W-PART1 (1:W-PART1-LEN)      DELIMITED BY SIZE
078000                ' долл. США '                 DELIMITED BY SIZE
078100                W-DESCRIPTION (1:W-UNIT-LEN)  DELIMITED BY SIZE
078200                W-AMOUNT (1:W-AMT-LEN)        DELIMITED BY SIZE
078300                INTO W-RESULT
078400                POINTER W-STR-PTR
078500         END-STRING
078600     END-IF.
078700     MOVE 'Y' TO W-DONE-SW.
078800* SAME 'Y' TO W-DONE-SW CONVENTION AS EVERY OTHER RULE
078900* PARAGRAPH - THE CALLER IN 1000-TRANSLATE TESTS W-RULE-DONE
079000* RIGHT AFTER THIS PERFORM RETURNS.
079100 5000-TRANSLATE-ADDITIVE-EXIT.
079200     EXIT.
079300*
079400*****************************************************************
079500 6000-FALLBACK-COPY.                                              0000RR
079600* RULE 6 - NOTHING ELSE MATCHED; CARRY THE SUBSTITUTED TEXT
079700* THROUGH UNCHANGED (STILL TRIMMED).
079800* THE SIMPLEST OF THE SIX RULES - NO INSPECT, NO STRING, JUST
079900* THE TRIMMED W-WORK-TEXT AS-IS. RULE 3'S SUBSTITUTIONS HAVE
080000* ALREADY RUN UNCONDITIONALLY BY THE TIME CONTROL GETS HERE.
080100*****************************************************************
080200     MOVE W-WORK-TEXT (1:W-WORK-LEN) TO W-RESULT.
080300 6000-FALLBACK-COPY-EXIT.
080400     EXIT.
080500*
080600*****************************************************************
080700 9100-CALC-TRIM-LEN.                                              0305MF
080800* REENTRANT TRAILING-BLANK TRIM (REQ. 0305) - BACKWARD SCAN OF
080900* W-TRIM-SRC/W-TRIM-CHARS, NO INTRINSIC FUNCTION USED.
081000* REQ. 0305 MADE THIS REENTRANT SO BOTH RULE 4 AND RULE 5
081100* COULD SHARE ONE TRIM ROUTINE INSTEAD OF EACH CARRYING ITS
081200* OWN COPY - CALLERS MOVE THEIR OWN FIELD INTO W-TRIM-SRC
081300* FIRST, THEN PERFORM THIS PARAGRAPH, THEN READ W-TRIM-LEN
081400* BEFORE THE NEXT CALLER OVERWRITES IT.
081500*****************************************************************
081600     MOVE 120 TO W-TRIM-LEN.
081700     PERFORM 9110-BACK-SCAN THRU 9110-BACK-SCAN-EXIT
081800         UNTIL W-TRIM-LEN = 0
081900            OR W-TRIM-CHAR (W-TRIM-LEN) NOT = SPACE.
082000 9100-CALC-TRIM-LEN-EXIT.
082100     EXIT.
082200*
082300 9110-BACK-SCAN.                                                  0305MF
082400* ONE BACKWARD STEP PER CALL - PERFORMED REPEATEDLY BY THE
082500* UNTIL CLAUSE IN 9100 ABOVE UNTIL A NON-BLANK CHARACTER IS
082600* FOUND OR THE WHOLE 120-BYTE FIELD TURNS OUT TO BE BLANK.
082700     SUBTRACT 1 FROM W-TRIM-LEN.
082800 9110-BACK-SCAN-EXIT.
082900     EXIT.
