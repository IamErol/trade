000100* **++ Duty-rate table (was: data-element format table)
000200* Built once from the RATES file by 2300-LOAD-RATE-FILE, one
000300* entry per exploded code (a comma-list explodes to N entries
000400* sharing the same translated rate text). SORTed ascending on
000500* RATE-TAB-CODE immediately after load so 4300-LOOKUP-DUTY-RATE
000600* can probe it with SEARCH ALL (binary search), one probe per
000700* candidate prefix length.
000800 01  X61-RATE-TABLE.
000900     03  RATE-TAB-TOTAL          PIC 9(5) COMP VALUE ZERO.
001000     03  FILLER                  PIC X(04).
001100     03  RATE-TAB-ENTRIES.
001200         05  RATE-TAB-ENTRY OCCURS 0 TO 5000 TIMES
001300                            DEPENDING ON RATE-TAB-TOTAL
001400                            ASCENDING KEY IS RATE-TAB-CODE
001500                            INDEXED BY RATE-TAB-IDX.
001600             10  RATE-TAB-CODE        PIC X(12).
001900             10  RATE-TAB-RATE        PIC X(120).
002000             10  FILLER               PIC X(01).
