000100* **++ Rate-translation call - input area (was: TLV deblock IN)
000200 01  X61-RTX-:X:-IN.
000300     03  RTX-:X:-TEXT.
000400         05  RTX-:X:-TEXT-LEN        PIC 9(3) COMP.
000500         05  RTX-:X:-TEXT-DATA       PIC X(120).
000600     03  FILLER                      PIC X(01).
