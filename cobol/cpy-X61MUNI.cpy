000100* **++ Unit-of-measure catalogue record (UNITS file layout)
000200* Read sequentially by 2200-LOAD-UNIT-FILE in X61C001; a record
000300* is valid only when all three fields are non-blank, else it is
000400* a section-header/filler row and is skipped.
000500 01  X61-UNIT-RECORD.
000600     03  UNIT-NAME               PIC X(40).
000700     03  UNIT-SYMBOL             PIC X(15).
000800     03  UNIT-CODE               PIC X(04).
